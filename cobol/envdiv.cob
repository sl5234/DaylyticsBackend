000100*****************************************************************         
000200*    Daylytics common ENVIRONMENT DIVISION boilerplate.                   
000300*    Copied into every program ahead of its own FILE-CONTROL.             
000400*****************************************************************         
000500*                                                                         
000600* 18/11/25 dcp - Created, lifted out of da000 once da010 needed           
000700*                the same CONFIGURATION SECTION.                          
000800* 02/01/26 dcp - Added UPSI-0 test switch for the dry-run option          
000900*                used by ops when rehearsing a new category rule.         
001000* 14/02/26 dcp - Y2K note: dates here are CCYYMMDD throughout, no         
001100*                windowing assumptions, confirmed clean.                  
001200*                                                                         
001300 CONFIGURATION SECTION.                                                   
001400 SOURCE-COMPUTER.   DAYLYTICS-HOST.                                       
001500 OBJECT-COMPUTER.   DAYLYTICS-HOST.                                       
001600 SPECIAL-NAMES.                                                           
001700     C01 IS TOP-OF-FORM                                                   
001800     CLASS DA-NUMERIC-TAG IS "0" THRU "9"                                 
001900     UPSI-0 ON STATUS IS DA-DRY-RUN-SW                                    
002000     UPSI-0 OFF STATUS IS DA-LIVE-RUN-SW.                                 
