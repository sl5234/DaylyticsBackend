000100*                                                                         
000200* Linkage block for the record filter module (da030).  Caller             
000300* sets FLT-Function plus the fields the chosen test needs, calls          
000400* da030, reads back FLT-Keep-Flag.                                        
000500*                                                                         
000600* 02/12/25 dcp - Created for the U2/U3 filter split out of what           
000700*                used to be inline code in da010, ticket DLY-097.         
000800*                                                                         
000900 01  DA-Filter-Parms.                                                     
001000     03  FLT-Function          pic 9.                                     
001100         88  FLT-Range-Test          value 1.                             
001200         88  FLT-End-On-Date-Test    value 2.                             
001300     03  FLT-Start-Num         pic 9(14).                                 
001400     03  FLT-Stop-Num          pic 9(14).                                 
001500     03  FLT-Stop-Date         pic 9(8).                                  
001600     03  FLT-Range-Start-Num   pic 9(14).                                 
001700     03  FLT-Range-End-Num     pic 9(14).                                 
001800     03  FLT-Target-Date       pic 9(8).                                  
001900     03  FLT-Keep-Flag         pic x.                                     
002000         88  FLT-Keep-Record         value "Y".                           
002100         88  FLT-Reject-Record       value "N".                           
