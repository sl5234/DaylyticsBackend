000100*                                                                         
000200* 27/11/25 dcp - Created, lifted from the shop's selprint.cob             
000300*                shape used by the register-printing programs.            
000400*                                                                         
000500     select  Print-File  assign     Print-File-Name                       
000600                       organization line sequential                       
000700                       status       Print-Status.                         
