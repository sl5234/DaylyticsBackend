000100*****************************************************************         
000200*                                                                *        
000300*                  Daylytics Start Of Day                       *         
000400*        Reads the run-control card, resolves the prior         *         
000500*             day and chains into the analysis driver           *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification division.                                                 
001000*                                                                         
001100 program-id.   da000.                                                     
001200 author.       D C Pericak.                                               
001300 installation. Applewood Computers - Daylytics Unit.                      
001400 date-written. 14/03/1986.                                                
001500 date-compiled.                                                           
001600 security.     Copyright (C) 1986-2026, Applewood Computers.              
001700*                                                                         
001800*    Remarks.  Entry point for the nightly Daylytics run.  Reads          
001900*              the single RUN-CONTROL card (target date, range            
002000*              start, range end), calls da050 to derive the               
002100*              prior calendar day for the U3 merge test, then             
002200*              chains straight into da010 with the resolved               
002300*              window.                                                    
002400*                                                                         
002500*    Called modules.  da050, da010.                                       
002600*                                                                         
002700*    Files used.                                                          
002800*                      Run-File.   Run-control card, input.               
002900*                                                                         
003000* Changes:                                                                
003100* 14/03/86 vbc - Created as the old sl000 sleep-log start of day.         
003200* 02/07/92 vbc - .01 Added the prior-day derivation, the overnight        
003300*                carry-over merge used to be keyed by hand.               
003400* 17/10/98 vbc -     Y2K - run-control card now carries full              
003500*                CCYYMMDD, the old YYMMDD card layout is retired.         
003600* 13/11/25 dcp - 2.00 Renamed sl000 to da000 and rebuilt the card         
003700*                layout for the Daylytics feed, ticket DLY-039.           
003800* 02/02/26 dcp - 2.01 Bad or missing run-control card now aborts          
003900*                with a message instead of chaining with zeros.           
004000*                                                                         
004100 environment division.                                                    
004200*                                                                         
004300 copy "envdiv.cob".                                                       
004400*                                                                         
004500 input-output section.                                                    
004600 file-control.                                                            
004700 copy "selrun.cob".                                                       
004800*                                                                         
004900 data division.                                                           
005000*                                                                         
005100 file section.                                                            
005200*                                                                         
005300 copy "fdrun.cob".                                                        
005400*                                                                         
005500 working-storage section.                                                 
005600*                                                                         
005700 77  WS-Prog-Name       pic x(17) value "da000 (2.01)".                   
005800*                                                                         
005900 copy "wsnames.cob".                                                      
006000*                                                                         
006100 01  Run-File-Name      pic x(48).                                        
006200 01  Run-Status         pic xx.                                           
006300*                                                                         
006400*    Scratch view used to validate the card before it is trusted          
006500*    (three date fields must all be non-zero CCYYMMDD values).            
006600*                                                                         
006700 01  WS-Card-Check.                                                       
006800     03  WS-Check-Target    pic 9(8)  value zero.                         
006900     03  WS-Check-Start     pic 9(8)  value zero.                         
007000     03  WS-Check-End       pic 9(8)  value zero.                         
007100     03  FILLER             pic x(1).                                     
007200 01  WS-Card-Check-Num  redefines WS-Card-Check pic 9(24).                
007300*                                                                         
007400*    Dry-run trace views, target day and derived prior day broken         
007500*    into CCYYMMDD parts for the display under DA-Dry-Run-SW.             
007600*                                                                         
007700 01  WS-Target-Trace.                                                     
007800     03  WS-Target-CC       pic 99.                                       
007900     03  WS-Target-YY       pic 99.                                       
008000     03  WS-Target-MM       pic 99.                                       
008100     03  WS-Target-DD       pic 99.                                       
008200     03  FILLER             pic x(1).                                     
008300 01  WS-Target-Trace-Num  redefines WS-Target-Trace pic 9(8).             
008400*                                                                         
008500 01  WS-Prior-Trace.                                                      
008600     03  WS-Prior-CC        pic 99.                                       
008700     03  WS-Prior-YY        pic 99.                                       
008800     03  WS-Prior-MM        pic 99.                                       
008900     03  WS-Prior-DD        pic 99.                                       
009000     03  FILLER             pic x(1).                                     
009100 01  WS-Prior-Trace-Num  redefines WS-Prior-Trace pic 9(8).               
009200*                                                                         
009300 01  WS-Cards-Read         comp  pic 9(3)  value zero.                    
009400*                                                                         
009500*    Local copies of the subprogram linkage blocks - da000 owns           
009600*    these, da050 and da010 only see what is passed by reference.         
009700*                                                                         
009800 copy "wsdtp.cob".                                                        
009900 copy "wsrwp.cob".                                                        
010000*                                                                         
010100 linkage section.                                                         
010200*                                                                         
010300 copy "wscall.cob".                                                       
010400*                                                                         
010500 procedure division using DA-Calling-Data.                                
010600*                                                                         
010700 aa000-Main-Process.                                                      
010800     move     "da000"         to DA-Called.                               
010900     perform  aa010-Open-Run-File thru aa010-exit.                        
011000     perform  aa020-Read-Run-Card thru aa020-exit.                        
011100     perform  bb010-Derive-Prior-Day thru bb010-exit.                     
011200     perform  cc010-Chain-To-Driver thru cc010-exit.                      
011300     close    Run-File.                                                   
011400 aa000-exit.                                                              
011500     goback.                                                              
011600*                                                                         
011700 aa010-Open-Run-File.                                                     
011800     move     file-01         to Run-File-Name.                           
011900     open     input Run-File.                                             
012000     if       Run-Status not = "00"                                       
012100              display "DA000 - Run-control file open failed, "            
012200                      "status " Run-Status                                
012300              move 8          to DA-Term-Code                             
012400              goback                                                      
012500     end-if.                                                              
012600 aa010-exit.                                                              
012700     exit.                                                                
012800*                                                                         
012900 aa020-Read-Run-Card.                                                     
013000     read     Run-File                                                    
013100              at end move "10" to Run-Status                              
013200     end-read.                                                            
013300     if       Run-Status not = "00"                                       
013400              display "DA000 - Run-control card missing or "              
013500                      "unreadable, status " Run-Status                    
013600              move 8          to DA-Term-Code                             
013700              close Run-File                                              
013800              goback                                                      
013900     end-if.                                                              
014000     add      1               to WS-Cards-Read.                           
014100     move     Run-Target-Date      to RWP-Target-Date                     
014200                                       WS-Check-Target.                   
014300     move     Run-Range-Start-Date to RWP-Range-Start-Date                
014400                                       WS-Check-Start.                    
014500     move     Run-Range-Start-Time to RWP-Range-Start-Time.               
014600     move     Run-Range-End-Date   to RWP-Range-End-Date                  
014700                                       WS-Check-End.                      
014800     move     Run-Range-End-Time   to RWP-Range-End-Time.                 
014900     if       WS-Card-Check-Num = zero                                    
015000              display "DA000 - Run-control card has no usable "           
015100                      "dates, aborting run"                               
015200              move 8          to DA-Term-Code                             
015300              close Run-File                                              
015400              goback                                                      
015500     end-if.                                                              
015600 aa020-exit.                                                              
015700     exit.                                                                
015800*                                                                         
015900*    bb010-derive-prior-day - U8.  The prior calendar day is the          
016000*    window da010 sweeps for overnight carry-over records (U3).           
016100*                                                                         
016200 bb010-Derive-Prior-Day.                                                  
016300     move     1               to DAP-Function.                            
016400     move     RWP-Target-Date to DAP-In-Date.                             
016500     call     "da050" using DA-Calling-Data DA-Date-Parms.                
016600     move     DAP-Out-Date    to RWP-Prior-Date.                          
016700     if       DA-Dry-Run-SW                                               
016800              move RWP-Target-Date to WS-Target-Trace-Num                 
016900              move RWP-Prior-Date  to WS-Prior-Trace-Num                  
017000              display "DA000 TARGET=" WS-Target-Trace                     
017100                      " PRIOR=" WS-Prior-Trace                            
017200     end-if.                                                              
017300 bb010-exit.                                                              
017400     exit.                                                                
017500*                                                                         
017600 cc010-Chain-To-Driver.                                                   
017700     call     "da010" using DA-Calling-Data DA-Run-Window-Parms.          
017800 cc010-exit.                                                              
017900     exit.                                                                
