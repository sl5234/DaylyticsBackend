000100*                                                                         
000200* 26/11/25 dcp - Created.                                                 
000300*                                                                         
000400 fd  Anl-File.                                                            
000500 copy "wsanl.cob".                                                        
