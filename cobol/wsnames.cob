000100*                                                                         
000200* Logical file names used across the Daylytics batch.                     
000300*  17/11/16 vbc - ACAS original File-Defs table (58 entries,              
000400*                 Sales/Stock/Purchase/General/IRS/Payroll).              
000500* 21/10/25 dcp - Cut down to the 7 files Daylytics actually               
000600*                opens; kept the occurs/redefines shape so a              
000700*                file number can still be looked up by index              
000800*                if a future batch needs one.                             
000900* 09/01/26 dcp - Renumbered after dropping the payroll-only               
001000*                entries, File-Defs-Count now 7.                          
001100*                                                                         
001200 01  File-Defs.                                                           
001300     03  file-defs-a.                                                     
001400         05  file-01   PIC X(48)  VALUE "runcontrol.dat".                 
001500         05  file-02   PIC X(48)  VALUE "activity.dat".                   
001600         05  file-03   PIC X(48)  VALUE "metrics.dat".                    
001700         05  file-04   PIC X(48)  VALUE "analysis.dat".                   
001800         05  file-05   PIC X(48)  VALUE "tsconv-in.dat".                  
001900         05  file-06   PIC X(48)  VALUE "tsconv-out.dat".                 
002000         05  file-07   PIC X(48)  VALUE "runreport.prt".                  
002100     03  FILLER  REDEFINES file-defs-a.                                   
002200         05  System-File-Names  PIC X(48)  OCCURS 7.                      
002300     03  File-Defs-Count        BINARY-SHORT VALUE 7.                     
002400     03  File-Defs-OS-Delimiter PIC X.                                    
