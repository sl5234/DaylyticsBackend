000100*****************************************************************         
000200*                                                                *        
000300*            Daylytics Date-Range / End-On-Date Filter          *         
000400*                                                                *        
000500*****************************************************************         
000600*                                                                         
000700 identification division.                                                 
000800*                                                                         
000900 program-id.   da030.                                                     
001000 author.       D C Pericak.                                               
001100 installation. Applewood Computers - Daylytics Unit.                      
001200 date-written. 04/05/1989.                                                
001300 date-compiled.                                                           
001400 security.     Copyright (C) 1989-2026, Applewood Computers.              
001500*                                                                         
001600*    Remarks.  Two record-acceptance tests used while da010               
001700*              sweeps the activity file: bb010 is the analysis-           
001800*              window test (U2), bb020 is the end-on-date test            
001900*              used for the previous-day merge (U3).                      
002000*                                                                         
002100*    Called modules.  None.                                               
002200*                                                                         
002300* Changes:                                                                
002400* 04/05/89 vbc - Created as the old sl030 window test for the             
002500*                sleep-log extract.                                       
002600* 19/01/93 vbc - .01 Added the end-on-date entry point, overnight         
002700*                carry-over records were being missed entirely.           
002800* 21/09/98 vbc -     Y2K - window compares now on full CCYYMMDD           
002900*                HHMMSS, no 2-digit year anywhere in this module.         
003000* 02/12/25 dcp - 2.00 Renamed sl030 to da030 and rebuilt for the          
003100*                Daylytics activity feed, ticket DLY-097.                 
003200* 15/01/26 dcp - 2.01 Added the dry-run trace display under               
003300*                DA-Dry-Run-SW for ops rehearsing a window chg.           
003400*                                                                         
003500 environment division.                                                    
003600*                                                                         
003700 copy "envdiv.cob".                                                       
003800*                                                                         
003900 data division.                                                           
004000*                                                                         
004100 working-storage section.                                                 
004200*                                                                         
004300 77  WS-Prog-Name    pic x(17) value "da030 (2.01)".                      
004400*                                                                         
004500 01  WS-Start-View.                                                       
004600     03  WS-Start-Date       pic 9(8).                                    
004700     03  WS-Start-Time       pic 9(6).                                    
004800     03  FILLER              pic x(1).                                    
004900 01  WS-Start-Num  redefines WS-Start-View pic 9(14).                     
005000*                                                                         
005100 01  WS-Stop-View.                                                        
005200     03  WS-Stop-Date        pic 9(8).                                    
005300     03  WS-Stop-Time        pic 9(6).                                    
005400     03  FILLER              pic x(1).                                    
005500 01  WS-Stop-Num  redefines WS-Stop-View pic 9(14).                       
005600*                                                                         
005700 01  WS-Range-Start-View.                                                 
005800     03  WS-Range-Start-Date pic 9(8).                                    
005900     03  WS-Range-Start-Time pic 9(6).                                    
006000     03  FILLER              pic x(1).                                    
006100 01  WS-Range-Start-Num  redefines WS-Range-Start-View pic 9(14).         
006200*                                                                         
006300 linkage section.                                                         
006400*                                                                         
006500 copy "wscall.cob".                                                       
006600 copy "wsflt.cob".                                                        
006700*                                                                         
006800 procedure division using DA-Calling-Data                                 
006900                           DA-Filter-Parms.                               
007000*                                                                         
007100 aa000-Main-Process.                                                      
007200     move     "da030"         to DA-Called.                               
007300     move     FLT-Start-Num   to WS-Start-Num.                            
007400     move     FLT-Stop-Num    to WS-Stop-Num.                             
007500     move     FLT-Range-Start-Num to WS-Range-Start-Num.                  
007600     if       DA-Dry-Run-SW                                               
007700              display "DA030 START=" WS-Start-View                        
007800                      " STOP=" WS-Stop-View                               
007900              display "DA030 RANGE-START=" WS-Range-Start-View            
008000     end-if.                                                              
008100     if       FLT-Range-Test                                              
008200              perform bb010-Range-Test thru bb010-exit                    
008300     else                                                                 
008400     if       FLT-End-On-Date-Test                                        
008500              perform bb020-End-On-Date-Test thru bb020-exit              
008600     end-if                                                               
008700     end-if.                                                              
008800 aa000-exit.                                                              
008900     goback.                                                              
009000*                                                                         
009100*    bb010-range-test - U2.  Keep the record when its start OR            
009200*    its stop falls within the inclusive analysis window.                 
009300*                                                                         
009400 bb010-Range-Test.                                                        
009500     move     "N"             to FLT-Keep-Flag.                           
009600     if       (FLT-Range-Start-Num  not > FLT-Start-Num)                  
009700          and (FLT-Start-Num        not > FLT-Range-End-Num)              
009800              move "Y"        to FLT-Keep-Flag                            
009900     else                                                                 
010000     if       (FLT-Range-Start-Num  not > FLT-Stop-Num)                   
010100          and (FLT-Stop-Num         not > FLT-Range-End-Num)              
010200              move "Y"        to FLT-Keep-Flag                            
010300     end-if                                                               
010400     end-if.                                                              
010500 bb010-exit.                                                              
010600     exit.                                                                
010700*                                                                         
010800*    bb020-end-on-date-test - U3.  Keep the record when its               
010900*    stop date equals the target day.  No stop value -> reject.           
011000*                                                                         
011100 bb020-End-On-Date-Test.                                                  
011200     move     "N"             to FLT-Keep-Flag.                           
011300     if       FLT-Stop-Date not = zero                                    
011400          and FLT-Stop-Date = FLT-Target-Date                             
011500              move "Y"        to FLT-Keep-Flag                            
011600     end-if.                                                              
011700 bb020-exit.                                                              
011800     exit.                                                                
