000100*                                                                         
000200* Linkage block for the metric-generator engine (da020).  da010           
000300* drives three phases: MGP-Reset once at the top of the run,              
000400* MGP-Accumulate once per retained activity record, then                  
000500* MGP-Get-Next-Metric repeatedly until MGP-More-Metrics = "N",            
000600* writing each returned metric to the METRICS-FILE itself.                
000700*                                                                         
000800* 05/12/25 dcp - Created, split the old inline py-style totals            
000900*                code in da010 out into its own engine so the             
001000*                U1 rules could be unit tested alone, DLY-101.            
001100* 22/12/25 dcp - Added MGP-Met-Date, separate from MGP-Metric-            
001200*                Date, so da020 always echoes the date it saved           
001300*                at reset time, not whatever the caller sent on           
001400*                a later call.                                            
001500*                                                                         
001600 01  DA-Metric-Gen-Parms.                                                 
001700     03  MGP-Function       pic 9.                                        
001800         88  MGP-Reset               value 1.                             
001900         88  MGP-Accumulate          value 2.                             
002000         88  MGP-Get-Next-Metric     value 3.                             
002100     03  MGP-Metric-Date    pic 9(8).                                     
002200     03  MGP-Entry-Id       pic 9(10).                                    
002300     03  MGP-Start-Date     pic 9(8).                                     
002400     03  MGP-Start-Time     pic 9(6).                                     
002500     03  MGP-Stop-Date      pic 9(8).                                     
002600     03  MGP-Stop-Time      pic 9(6).                                     
002700     03  MGP-Duration-Secs  pic s9(7).                                    
002800     03  MGP-Tag-Count      pic 9(2).                                     
002900     03  MGP-Tags           pic x(20)  occurs 5.                          
003000     03  MGP-Met-Date       pic 9(8).                                     
003100     03  MGP-Met-Title      pic x(20).                                    
003200     03  MGP-Met-Period     pic x(6).                                     
003300     03  MGP-Met-Unit       pic x(4).                                     
003400     03  MGP-Met-Value      pic s9(7)v99.                                 
003500     03  MGP-More-Metrics   pic x.                                        
003600         88  MGP-Metrics-Available   value "Y".                           
003700         88  MGP-Metrics-Exhausted   value "N".                           
