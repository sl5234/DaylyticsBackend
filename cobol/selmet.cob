000100*                                                                         
000200* 25/11/25 dcp - Created.                                                 
000300*                                                                         
000400     select  Met-File  assign       Met-File-Name                         
000500                       organization sequential                            
000600                       status       Met-Status.                           
