000100*                                                                         
000200* 24/10/25 dcp - Created.                                                 
000300*                                                                         
000400     select  Act-File  assign       Act-File-Name                         
000500                       organization sequential                            
000600                       status       Act-Status.                           
