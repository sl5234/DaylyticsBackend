000100*****************************************************************         
000200*                                                                *        
000300*            Daylytics Clock-Number Timestamp Converter         *         
000400*         Stand-alone utility, no copybooks for its own         *         
000500*                   input/output record layouts                 *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification division.                                                 
001000*                                                                         
001100 program-id.   clockcnv.                                                  
001200 author.       D C Pericak.                                               
001300 installation. Applewood Computers - Daylytics Unit.                      
001400 date-written. 21/09/1993.                                                
001500 date-compiled.                                                           
001600 security.     Copyright (C) 1993-2026, Applewood Computers.              
001700*                                                                         
001800*    Remarks.  One-shot conversion tool for the old "clock                
001900*              number" wake-time notation (e.g. 803 = 8:03,               
002000*              2600 = 26:00 for a past-midnight wake) into plain          
002100*              minutes-since-midnight, used once when a feed              
002200*              still carrying the old notation needs backfilling          
002300*              (U7).  Run on its own, not chained from da000.             
002400*                                                                         
002500*    Called modules.  None.                                               
002600*                                                                         
002700*    Files used.                                                          
002800*                      TS-In-File.  Clock numbers, one a line, in.        
002900*                      TS-Out-File. Minutes CSV, one a line, out.         
003000*                                                                         
003100* Changes:                                                                
003200* 21/09/93 vbc - Created for the one-off sleep-log clock backfill.        
003300* 30/03/97 vbc - .01 Accept the 4-digit past-midnight form, the           
003400*                old cut-off at 2359 was rejecting real data.             
003500* 06/10/98 vbc -     Y2K - no date content in this module, not            
003600*                applicable, reviewed.                                    
003700* 09/01/26 dcp - 1.10 Rebuilt as clockcnv for the Daylytics               
003800*                backfill job, ticket DLY-150; added the CSV              
003900*                header row and the read/converted counts at EOJ.         
004000*                                                                         
004100 environment division.                                                    
004200*                                                                         
004300 copy "envdiv.cob".                                                       
004400*                                                                         
004500 input-output section.                                                    
004600 file-control.                                                            
004700     select  TS-In-File   assign     TS-In-File-Name                      
004800                           organization line sequential                   
004900                           status     TS-In-Status.                       
005000     select  TS-Out-File  assign     TS-Out-File-Name                     
005100                           organization line sequential                   
005200                           status     TS-Out-Status.                      
005300*                                                                         
005400 data division.                                                           
005500*                                                                         
005600 file section.                                                            
005700*                                                                         
005800 fd  TS-In-File.                                                          
005900 01  TS-In-Record         pic x(20).                                      
006000*                                                                         
006100 fd  TS-Out-File.                                                         
006200 01  TS-Out-Record.                                                       
006300     03  TS-Out-Value     pic 9(4).                                       
006400     03  FILLER           pic x(6).                                       
006500 01  TS-Out-Blank  redefines TS-Out-Record  pic x(10).                    
006600*                                                                         
006700 working-storage section.                                                 
006800*                                                                         
006900 77  WS-Prog-Name        pic x(17) value "clockcnv (1.10)".               
007000*                                                                         
007100 copy "wsnames.cob".                                                      
007200*                                                                         
007300 01  TS-In-File-Name     pic x(48).                                       
007400 01  TS-In-Status        pic xx.                                          
007500 01  TS-Out-File-Name    pic x(48).                                       
007600 01  TS-Out-Status       pic xx.                                          
007700*                                                                         
007800 01  WS-Control-Totals.                                                   
007900     03  WS-Lines-Read        comp  pic 9(5)  value zero.                 
008000     03  WS-Lines-Converted   comp  pic 9(5)  value zero.                 
008100     03  FILLER               pic x(1).                                   
008200*                                                                         
008300 01  WS-Clock-Len           comp  pic 9(2)  value zero.                   
008400*                                                                         
008500*    Two decompose views of the digit string, one for the 3-digit         
008600*    shape (H = 1 digit) and one for the 4-digit shape (HH).              
008700*                                                                         
008800 01  WS-Clock-3.                                                          
008900     03  WS-Clock-3-HH      pic 9.                                        
009000     03  WS-Clock-3-MM      pic 99.                                       
009100     03  FILLER             pic x(1).                                     
009200 01  WS-Clock-3-Num  redefines WS-Clock-3  pic 9(3).                      
009300*                                                                         
009400 01  WS-Clock-4.                                                          
009500     03  WS-Clock-4-HH      pic 99.                                       
009600     03  WS-Clock-4-MM      pic 99.                                       
009700     03  FILLER             pic x(1).                                     
009800 01  WS-Clock-4-Num  redefines WS-Clock-4  pic 9(4).                      
009900*                                                                         
010000 01  WS-Hours       comp  pic 9(4)  value zero.                           
010100 01  WS-Mins        comp  pic 99    value zero.                           
010200*                                                                         
010300 01  WS-Valid-Sw         pic x  value "Y".                                
010400     88  WS-Clock-Valid         value "Y".                                
010500     88  WS-Clock-Invalid       value "N".                                
010600*                                                                         
010700 procedure division.                                                      
010800*                                                                         
010900 aa000-Main-Process.                                                      
011000     display  WS-Prog-Name " starting".                                   
011100     perform  aa010-Open-Files thru aa010-exit.                           
011200     perform  aa020-Convert-Lines thru aa020-exit.                        
011300     perform  aa030-Close-Files thru aa030-exit.                          
011400     goback.                                                              
011500*                                                                         
011600 aa010-Open-Files.                                                        
011700     move     file-05         to TS-In-File-Name.                         
011800     move     file-06         to TS-Out-File-Name.                        
011900     open     input  TS-In-File.                                          
012000     if       TS-In-Status not = "00"                                     
012100              display "CLOCKCNV - Input file open failed, "               
012200                      "status " TS-In-Status                              
012300              goback                                                      
012400     end-if.                                                              
012500     open     output TS-Out-File.                                         
012600     move     "timestamp"     to TS-Out-Record.                           
012700     write    TS-Out-Record.                                              
012800 aa010-exit.                                                              
012900     exit.                                                                
013000*                                                                         
013100 aa020-Convert-Lines.                                                     
013200     perform  aa022-Read-Line thru aa022-exit.                            
013300     perform  aa024-Convert-And-Write thru aa024-exit                     
013400              until TS-In-Status = "10".                                  
013500 aa020-exit.                                                              
013600     exit.                                                                
013700*                                                                         
013800 aa022-Read-Line.                                                         
013900     read     TS-In-File                                                  
014000              at end move "10" to TS-In-Status                            
014100     end-read.                                                            
014200     if       TS-In-Status = "00"                                         
014300              add  1          to WS-Lines-Read                            
014400     end-if.                                                              
014500 aa022-exit.                                                              
014600     exit.                                                                
014700*                                                                         
014800 aa024-Convert-And-Write.                                                 
014900     perform  bb010-Convert-One thru bb010-exit.                          
015000     write    TS-Out-Record.                                              
015100     perform  aa022-Read-Line thru aa022-exit.                            
015200 aa024-exit.                                                              
015300     exit.                                                                
015400*                                                                         
015500*    bb010-convert-one - U7.  Blank input, or anything that does          
015600*    not parse as a clean 3- or 4-digit clock number with minutes         
015700*    00-59, yields a null row; a bad row is logged but does not           
015800*    stop the batch.                                                      
015900*                                                                         
016000 bb010-Convert-One.                                                       
016100     move     "N"             to WS-Valid-Sw.                             
016200     move     spaces          to TS-Out-Blank.                            
016300     if       TS-In-Record not = spaces                                   
016400              perform cc010-Determine-Length thru cc010-exit              
016500              if    WS-Clock-Len = 3                                      
016600                    move TS-In-Record (1:3) to WS-Clock-3-Num             
016700                    move WS-Clock-3-HH      to WS-Hours                   
016800                    move WS-Clock-3-MM      to WS-Mins                    
016900                    move "Y"                to WS-Valid-Sw                
017000              else                                                        
017100              if    WS-Clock-Len = 4                                      
017200                    move TS-In-Record (1:4) to WS-Clock-4-Num             
017300                    move WS-Clock-4-HH      to WS-Hours                   
017400                    move WS-Clock-4-MM      to WS-Mins                    
017500                    move "Y"                to WS-Valid-Sw                
017600              end-if                                                      
017700              end-if                                                      
017800              if    WS-Clock-Valid and WS-Mins > 59                       
017900                    move "N"                to WS-Valid-Sw                
018000              end-if                                                      
018100     end-if.                                                              
018200     if       WS-Clock-Valid                                              
018300              compute TS-Out-Value = (WS-Hours * 60) + WS-Mins            
018400              add  1          to WS-Lines-Converted                       
018500     else                                                                 
018600              if    TS-In-Record not = spaces                             
018700                    display "CLOCKCNV - Invalid clock value ["            
018800                            TS-In-Record (1:4)                            
018900                            "] on input line " WS-Lines-Read              
019000              end-if                                                      
019100     end-if.                                                              
019200 bb010-exit.                                                              
019300     exit.                                                                
019400*                                                                         
019500*    cc010-determine-length - 3 or 4 trailing digits, anything            
019600*    else (too short, too long) is flagged invalid by the caller.         
019700*                                                                         
019800 cc010-Determine-Length.                                                  
019900     move     zero            to WS-Clock-Len.                            
020000     if       TS-In-Record (5:1) not = space                              
020100              move 9          to WS-Clock-Len                             
020200     else                                                                 
020300     if       TS-In-Record (4:1) not = space                              
020400              move 4          to WS-Clock-Len                             
020500     else                                                                 
020600     if       TS-In-Record (3:1) not = space                              
020700              move 3          to WS-Clock-Len                             
020800     end-if                                                               
020900     end-if                                                               
021000     end-if.                                                              
021100 cc010-exit.                                                              
021200     exit.                                                                
021300*                                                                         
021400 aa030-Close-Files.                                                       
021500     close    TS-In-File TS-Out-File.                                     
021600     display  "CLOCKCNV - Lines Read......: " WS-Lines-Read.              
021700     display  "CLOCKCNV - Lines Converted.: " WS-Lines-Converted.         
021800 aa030-exit.                                                              
021900     exit.                                                                
