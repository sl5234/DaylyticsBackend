000100*                                                                         
000200* Linkage block carrying the resolved run window from the SOD             
000300* program (da000) into the main analysis driver (da010).  da000           
000400* reads RUN-CONTROL and derives the prior day; da010 never                
000500* touches RUN-CONTROL itself.                                             
000600*                                                                         
000700* 19/11/25 dcp - Created, split the SOD/driver boundary out of            
000800*                what used to be one big program, ticket DLY-040.         
000900* 20/01/26 dcp - Added RWP-Prior-Date so da010 can route a record         
001000*                to the U3 test or the U2 test by its start date          
001100*                alone, no second pass over the file needed.              
001200*                                                                         
001300 01  DA-Run-Window-Parms.                                                 
001400     03  RWP-Target-Date        pic 9(8).                                 
001500     03  RWP-Prior-Date         pic 9(8).                                 
001600     03  RWP-Range-Start-Date   pic 9(8).                                 
001700     03  RWP-Range-Start-Time   pic 9(6).                                 
001800     03  RWP-Range-End-Date     pic 9(8).                                 
001900     03  RWP-Range-End-Time     pic 9(6).                                 
