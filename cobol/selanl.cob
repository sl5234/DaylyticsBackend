000100*                                                                         
000200* 26/11/25 dcp - Created.                                                 
000300*                                                                         
000400     select  Anl-File  assign       Anl-File-Name                         
000500                       organization sequential                            
000600                       status       Anl-Status.                           
