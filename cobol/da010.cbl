000100*****************************************************************         
000200*                                                                *        
000300*                Daylytics Daily Analysis Driver                *         
000400*       Sweeps one day's activity feed and runs the metric      *         
000500*              generator, writes output and the report          *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification division.                                                 
001000*                                                                         
001100 program-id.   da010.                                                     
001200 author.       D C Pericak.                                               
001300 installation. Applewood Computers - Daylytics Unit.                      
001400 date-written. 08/09/1990.                                                
001500 date-compiled.                                                           
001600 security.     Copyright (C) 1990-2026, Applewood Computers.              
001700*                                                                         
001800*    Remarks.  Chained to from da000, which has already read              
001900*              RUN-CONTROL and resolved the prior calendar day.           
002000*              Sweeps ACTIVITY-FILE once, routes each record              
002100*              through da030's U3 or U2 test by its own start             
002200*              date, validates what is kept, drives da020                 
002300*              through the Reset/Accumulate/Get-Next-Metric               
002400*              cycle and writes METRICS-FILE, ANALYSIS-FILE and           
002500*              the printed RUN-REPORT.                                    
002600*                                                                         
002700*    Called modules.  da020, da030, da040.                                
002800*                                                                         
002900*    Files used.                                                          
003000*                      Act-File.   Activity feed, input.                  
003100*                      Met-File.   Daily metrics, output.                 
003200*                      Anl-File.   Analysis control rec, output.          
003300*                      Print-File. Run summary report, output.            
003400*                                                                         
003500* Changes:                                                                
003600* 08/09/90 vbc - Created as the old sl010 sleep-log report driver.        
003700* 14/04/94 vbc - .01 Split the category roll-up out to a called           
003800*                module (sl020) so the sleep unit test could run          
003900*                it standalone.                                           
004000* 11/09/98 vbc -     Y2K - sweep keys off CCYYMMDD throughout,            
004100*                reviewed, confirmed clean for year 2000 runs.            
004200* 19/11/25 dcp - 2.00 Renamed sl010 to da010, replaced the sleep-         
004300*                only sweep with the full Daylytics record set            
004400*                (U2/U3 merge, U5 validation, nine categories),           
004500*                ticket DLY-040.                                          
004600* 28/12/25 dcp - 2.01 Added the U5 validation abort path, a bad           
004700*                feed record used to silently zero out a whole            
004800*                category instead of stopping the run.                    
004900* 21/01/26 dcp - 2.02 Dry-run trace of the routing decision under         
005000*                DA-Dry-Run-SW, for ops checking a new date range         
005100*                before committing to a live run.                         
005200* 03/02/26 dcp - 2.03 Moved the analysis id build ahead of the            
005300*                metric write-out - RUN-REPORT's page heading             
005400*                prints off the first GENERATE in aa060, and it           
005500*                was firing before Anl-Rid had a value, ticket            
005600*                DLY-173.                                                 
005700* 04/02/26 dcp - 2.04 aa055 now calls da040 to back-fill Ent-             
005800*                Duration-Secs from Ent-Duration-Text when the            
005900*                feed only carried the legacy text form - U5 was          
006000*                wrongly aborting runs on those rows, ticket              
006100*                DLY-174.                                                 
006200*                                                                         
006300 environment division.                                                    
006400*                                                                         
006500 copy "envdiv.cob".                                                       
006600*                                                                         
006700 input-output section.                                                    
006800 file-control.                                                            
006900 copy "selact.cob".                                                       
007000 copy "selmet.cob".                                                       
007100 copy "selanl.cob".                                                       
007200 copy "selrpt.cob".                                                       
007300*                                                                         
007400 data division.                                                           
007500*                                                                         
007600 file section.                                                            
007700*                                                                         
007800 copy "fdact.cob".                                                        
007900 copy "fdmet.cob".                                                        
008000 copy "fdanl.cob".                                                        
008100*                                                                         
008200 fd  Print-File                                                           
008300     reports are Daily-Metrics-Report.                                    
008400*                                                                         
008500 working-storage section.                                                 
008600*                                                                         
008700 77  WS-Prog-Name       pic x(17) value "da010 (2.04)".                   
008800*                                                                         
008900 copy "wsnames.cob".                                                      
009000*                                                                         
009100 01  Act-File-Name      pic x(48).                                        
009200 01  Act-Status         pic xx.                                           
009300 01  Met-File-Name      pic x(48).                                        
009400 01  Met-Status         pic xx.                                           
009500 01  Anl-File-Name      pic x(48).                                        
009600 01  Anl-Status         pic xx.                                           
009700 01  Print-File-Name    pic x(48).                                        
009800 01  Print-Status       pic xx.                                           
009900*                                                                         
010000*    Resolved analysis-window registers, decomposed from the              
010100*    RWP linkage fields so da030 can be fed a single 14-digit             
010200*    date+time value for each comparison (U2).                            
010300*                                                                         
010400 01  WS-Range-Start-View.                                                 
010500     03  WS-Range-Start-Date    pic 9(8).                                 
010600     03  WS-Range-Start-Time    pic 9(6).                                 
010700     03  FILLER                 pic x(1).                                 
010800 01  WS-Range-Start-Num  redefines WS-Range-Start-View pic 9(14).         
010900*                                                                         
011000 01  WS-Range-End-View.                                                   
011100     03  WS-Range-End-Date      pic 9(8).                                 
011200     03  WS-Range-End-Time      pic 9(6).                                 
011300     03  FILLER                 pic x(1).                                 
011400 01  WS-Range-End-Num  redefines WS-Range-End-View pic 9(14).             
011500*                                                                         
011600*    Dry-run trace register for the routing decision.                     
011700*                                                                         
011800 01  WS-Last-Entry-View.                                                  
011900     03  WS-Last-Entry-Date     pic 9(8)   value zero.                    
012000     03  WS-Last-Entry-Time     pic 9(6)   value zero.                    
012100     03  FILLER                 pic x(1).                                 
012200 01  WS-Last-Entry-Num  redefines WS-Last-Entry-View pic 9(14).           
012300*                                                                         
012400*    Run control totals (U6 step 9).                                      
012500*                                                                         
012600 01  WS-Control-Totals.                                                   
012700     03  WS-Recs-Read           comp  pic 9(5)  value zero.               
012800     03  WS-Recs-Selected       comp  pic 9(5)  value zero.               
012900     03  WS-Recs-Rejected       comp  pic 9(5)  value zero.               
013000     03  WS-Metrics-Written     comp  pic 9(5)  value zero.               
013100     03  FILLER                 pic x(1).                                 
013200*                                                                         
013300*    U5 validation work area.                                             
013400*                                                                         
013500 01  WS-Validate-Area.                                                    
013600     03  WS-Missing-List        pic x(60)  value spaces.                  
013700     03  WS-Missing-Tag         pic x(20)  value spaces.                  
013800     03  WS-Missing-Count       comp  pic 9(2)  value zero.               
013900     03  WS-Missing-Ptr         comp  pic 9(2)  value 1.                  
014000     03  WS-Tag-Sub             comp  pic 9(2)  value zero.               
014100     03  WS-Tag-Blank-Sw        pic x      value "N".                     
014200         88  WS-Tag-Is-Blank           value "Y".                         
014300     03  FILLER                 pic x(1).                                 
014400*                                                                         
014500*    Analysis-id generator (U6 analysis id).                              
014600*                                                                         
014700 01  WS-Rid-Block.                                                        
014800     03  WS-Rid-Prefix          pic x      value "D".                     
014900     03  WS-Rid-Date            pic 9(8).                                 
015000     03  WS-Rid-Seq             pic 9(3).                                 
015100     03  FILLER                 pic x(1).                                 
015200 01  WS-Analysis-Seq       comp  pic 9(3)  value zero.                    
015300*                                                                         
015400*    One print line's worth of metric, fed to the REPORT SECTION.         
015500*                                                                         
015600 01  WS-Report-Line.                                                      
015700     03  WS-Rpt-Title           pic x(20)  value spaces.                  
015800     03  WS-Rpt-Unit            pic x(4)   value spaces.                  
015900     03  WS-Rpt-Value           pic s9(7)v99 value zero.                  
016000     03  FILLER                 pic x(1)   value space.                   
016100*                                                                         
016200*    Local copies of the subprogram linkage blocks for da020 and          
016300*    da030 - da010 is the caller, so it owns these areas and              
016400*    passes them by reference on each CALL.                               
016500*                                                                         
016600 copy "wsmgp.cob".                                                        
016700 copy "wsflt.cob".                                                        
016800 copy "wsdur.cob".                                                        
016900*                                                                         
017000 linkage section.                                                         
017100*                                                                         
017200 copy "wscall.cob".                                                       
017300 copy "wsrwp.cob".                                                        
017400*                                                                         
017500 report section.                                                          
017600*                                                                         
017700 RD  Daily-Metrics-Report                                                 
017800     control      final                                                   
017900     page limit   56                                                      
018000     heading      1                                                       
018100     first detail 5                                                       
018200     last detail  50.                                                     
018300*                                                                         
018400 01  Report-Metrics-Head  type page heading.                              
018500     03  line 1.                                                          
018600         05  col   1     pic x(17)    source WS-Prog-Name.                
018700         05  col  30     pic x(32)    value                               
018800                          "Daylytics Daily Activity Report".              
018900         05  col  70     pic x(5)     value "Page ".                      
019000         05  col  75     pic zz9      source page-counter.                
019100     03  line 2.                                                          
019200         05  col   1     pic x(9)     value "Run Date:".                  
019300         05  col  11     pic 9(8)     source WS-Rid-Date.                 
019400         05  col  30     pic x(13)    value "Analysis Rid:".              
019500         05  col  44     pic x(12)    source Anl-Rid.                     
019600     03  line 4.                                                          
019700         05  col   1     pic x(20)    value "Metric Title".               
019800         05  col  25     pic x(4)     value "Unit".                       
019900         05  col  33     pic x(10)    value "Value".                      
020000*                                                                         
020100 01  Metric-Detail  type detail  line plus 1.                             
020200     03  col   1     pic x(20)    source WS-Rpt-Title.                    
020300     03  col  25     pic x(4)     source WS-Rpt-Unit.                     
020400     03  col  33     pic zzz,zz9.99  source WS-Rpt-Value.                 
020500*                                                                         
020600 01  Report-Final-Totals  type control footing final.                     
020700     03  line plus 2.                                                     
020800         05  col   1   pic x(20)  value "Records Read.......:".           
020900         05  col  22   pic zzzz9  source WS-Recs-Read.                    
021000     03  line plus 1.                                                     
021100         05  col   1   pic x(20)  value "Records Selected...:".           
021200         05  col  22   pic zzzz9  source WS-Recs-Selected.                
021300     03  line plus 1.                                                     
021400         05  col   1   pic x(20)  value "Records Rejected...:".           
021500         05  col  22   pic zzzz9  source WS-Recs-Rejected.                
021600     03  line plus 1.                                                     
021700         05  col   1   pic x(20)  value "Metrics Emitted....:".           
021800         05  col  22   pic zzzz9  source WS-Metrics-Written.              
021900*                                                                         
022000 procedure division using DA-Calling-Data                                 
022100                           DA-Run-Window-Parms.                           
022200*                                                                         
022300 aa000-Main-Process.                                                      
022400     move     "da010"         to DA-Called.                               
022500     move     RWP-Range-Start-Date to WS-Range-Start-Date.                
022600     move     RWP-Range-Start-Time to WS-Range-Start-Time.                
022700     move     RWP-Range-End-Date   to WS-Range-End-Date.                  
022800     move     RWP-Range-End-Time   to WS-Range-End-Time.                  
022900     move     RWP-Target-Date to WS-Rid-Date.                             
023000     perform  aa010-Open-Files thru aa010-exit.                           
023100     perform  bb000-Reset-Metric-Engine thru bb000-exit.                  
023200     perform  aa050-Process-Entries thru aa050-exit.                      
023300     perform  aa058-Set-Analysis-Id thru aa058-exit.                      
023400     perform  aa060-Write-Metrics thru aa060-exit.                        
023500     perform  cc010-Build-Analysis-Id thru cc010-exit.                    
023600     perform  aa070-Close-Files thru aa070-exit.                          
023700 aa000-exit.                                                              
023800     goback.                                                              
023900*                                                                         
024000 aa010-Open-Files.                                                        
024100     move     file-02         to Act-File-Name.                           
024200     move     file-03         to Met-File-Name.                           
024300     move     file-04         to Anl-File-Name.                           
024400     move     file-07         to Print-File-Name.                         
024500     open     input  Act-File.                                            
024600     if       Act-Status not = "00"                                       
024700              display "DA010 - Activity file open failed, status "        
024800                      Act-Status                                          
024900              move 8 to DA-Term-Code                                      
025000              goback                                                      
025100     end-if.                                                              
025200     open     output Met-File.                                            
025300     open     output Anl-File.                                            
025400     open     output Print-File.                                          
025500     initiate Daily-Metrics-Report.                                       
025600 aa010-exit.                                                              
025700     exit.                                                                
025800*                                                                         
025900*    bb000-reset-metric-engine - U6 step 6 priming, once per run.         
026000*                                                                         
026100 bb000-Reset-Metric-Engine.                                               
026200     move     1               to MGP-Function.                            
026300     move     RWP-Target-Date to MGP-Metric-Date.                         
026400     call     "da020" using DA-Calling-Data DA-Metric-Gen-Parms.          
026500 bb000-exit.                                                              
026600     exit.                                                                
026700*                                                                         
026800*    aa050-process-entries - the whole-file sweep (U6 steps 2-6).         
026900*    Classic read-ahead loop: aa052 primes, aa054 routes and              
027000*    re-primes at the bottom, loop tests Act-Status after.                
027100*                                                                         
027200 aa050-Process-Entries.                                                   
027300     perform  aa052-Read-Activity thru aa052-exit.                        
027400     perform  aa054-Test-And-Route thru aa054-exit                        
027500              until Act-Status = "10".                                    
027600 aa050-exit.                                                              
027700     exit.                                                                
027800*                                                                         
027900 aa052-Read-Activity.                                                     
028000     read     Act-File                                                    
028100              at end move "10" to Act-Status                              
028200     end-read.                                                            
028300     if       Act-Status = "00"                                           
028400              add  1          to WS-Recs-Read                             
028500     end-if.                                                              
028600 aa052-exit.                                                              
028700     exit.                                                                
028800*                                                                         
028900*    aa054-test-and-route - a record that started on the target           
029000*    day gets the U2 window test; one that started on the prior           
029100*    day (the merge-ahead carry-over) gets the U3 end-on-date             
029200*    test.  Anything else belongs to neither window and is                
029300*    dropped without counting as a reject.                                
029400*                                                                         
029500 aa054-Test-And-Route.                                                    
029600     if       DA-Dry-Run-SW                                               
029700              move Ent-Start-Date to WS-Last-Entry-Date                   
029800              move Ent-Start-Time to WS-Last-Entry-Time                   
029900              display "DA010 ROUTE ID=" Ent-Id                            
030000                      " START=" WS-Last-Entry-Num                         
030100     end-if.                                                              
030200     if       Ent-Start-Date = RWP-Target-Date                            
030300              move 1          to FLT-Function                             
030400              move Ent-Start-Num to FLT-Start-Num                         
030500              move Ent-Stop-Num  to FLT-Stop-Num                          
030600              move WS-Range-Start-Num to FLT-Range-Start-Num              
030700              move WS-Range-End-Num   to FLT-Range-End-Num                
030800              call "da030" using DA-Calling-Data DA-Filter-Parms          
030900              if   FLT-Keep-Record                                        
031000                   perform cc100-Accept-Entry thru cc100-exit             
031100              else                                                        
031200                   add  1     to WS-Recs-Rejected                         
031300              end-if                                                      
031400     else                                                                 
031500     if       Ent-Start-Date = RWP-Prior-Date                             
031600              move 2          to FLT-Function                             
031700              move Ent-Stop-Date to FLT-Stop-Date                         
031800              move RWP-Target-Date to FLT-Target-Date                     
031900              call "da030" using DA-Calling-Data DA-Filter-Parms          
032000              if   FLT-Keep-Record                                        
032100                   perform cc100-Accept-Entry thru cc100-exit             
032200              else                                                        
032300                   add  1     to WS-Recs-Rejected                         
032400              end-if                                                      
032500     end-if                                                               
032600     end-if.                                                              
032700     perform  aa052-Read-Activity thru aa052-exit.                        
032800 aa054-exit.                                                              
032900     exit.                                                                
033000*                                                                         
033100*    cc100-accept-entry - a record that passed its window test:           
033200*    validate it (U5), then feed it to the metric engine (U1).            
033300*                                                                         
033400 cc100-Accept-Entry.                                                      
033500     add      1               to WS-Recs-Selected.                        
033600     perform  aa055-Validate-Entry thru aa055-exit.                       
033700     perform  bb010-Accumulate-Entry thru bb010-exit.                     
033800 cc100-exit.                                                              
033900     exit.                                                                
034000*                                                                         
034100*    aa055-validate-entry - U5.  A missing field aborts the run.          
034200*                                                                         
034300 aa055-Validate-Entry.                                                    
034400     move     spaces          to WS-Missing-List.                         
034500     move     1               to WS-Missing-Ptr.                          
034600     move     zero            to WS-Missing-Count.                        
034700     if       Ent-Desc = spaces                                           
034800              move "description" to WS-Missing-Tag                        
034900              perform cc800-Append-Missing thru cc800-exit                
035000     end-if.                                                              
035100     if       Ent-Start-Num = zero                                        
035200              move "start"    to WS-Missing-Tag                           
035300              perform cc800-Append-Missing thru cc800-exit                
035400     end-if.                                                              
035500     if       Ent-Stop-Num = zero                                         
035600              move "stop"     to WS-Missing-Tag                           
035700              perform cc800-Append-Missing thru cc800-exit                
035800     end-if.                                                              
035900     if       Ent-Duration-Secs = zero                                    
036000     and      Ent-Duration-Text not = spaces                              
036100              move Ent-Duration-Text to DUP-Text                          
036200              call "da040" using DA-Calling-Data DA-Duration-Parms        
036300              move DUP-Secs   to Ent-Duration-Secs                        
036400     end-if.                                                              
036500     if       Ent-Duration-Secs = zero                                    
036600              move "duration" to WS-Missing-Tag                           
036700              perform cc800-Append-Missing thru cc800-exit                
036800     end-if.                                                              
036900     if       Ent-Tag-Count = zero                                        
037000              move "tags"     to WS-Missing-Tag                           
037100              perform cc800-Append-Missing thru cc800-exit                
037200     else                                                                 
037300              perform cc810-Check-Tags-Populated thru cc810-exit          
037400     end-if.                                                              
037500     if       WS-Missing-Count > zero                                     
037600              perform zz900-Abort-Run thru zz900-exit                     
037700     end-if.                                                              
037800 aa055-exit.                                                              
037900     exit.                                                                
038000*                                                                         
038100 cc810-Check-Tags-Populated.                                              
038200     move     "N"             to WS-Tag-Blank-Sw.                         
038300     perform  cc812-Check-One-Tag thru cc812-exit                         
038400              varying WS-Tag-Sub from 1 by 1                              
038500              until WS-Tag-Sub > Ent-Tag-Count.                           
038600     if       WS-Tag-Is-Blank                                             
038700              move "tags"     to WS-Missing-Tag                           
038800              perform cc800-Append-Missing thru cc800-exit                
038900     end-if.                                                              
039000 cc810-exit.                                                              
039100     exit.                                                                
039200 cc812-Check-One-Tag.                                                     
039300     if       Ent-Tags(WS-Tag-Sub) = spaces                               
039400              move "Y"        to WS-Tag-Blank-Sw                          
039500     end-if.                                                              
039600 cc812-exit.                                                              
039700     exit.                                                                
039800*                                                                         
039900 cc800-Append-Missing.                                                    
040000     add      1               to WS-Missing-Count.                        
040100     if       WS-Missing-Count = 1                                        
040200              string WS-Missing-Tag delimited by space                    
040300                     into WS-Missing-List                                 
040400                     with pointer WS-Missing-Ptr                          
040500     else                                                                 
040600              string ", "          delimited by size                      
040700                     WS-Missing-Tag delimited by space                    
040800                     into WS-Missing-List                                 
040900                     with pointer WS-Missing-Ptr                          
041000     end-if.                                                              
041100 cc800-exit.                                                              
041200     exit.                                                                
041300*                                                                         
041400 zz900-Abort-Run.                                                         
041500     display  "DA010 - Time entry " Ent-Id                                
041600              " is missing required fields: " WS-Missing-List.            
041700     move     8               to DA-Term-Code.                            
041800     close    Act-File Met-File Anl-File Print-File.                      
041900     goback.                                                              
042000 zz900-exit.                                                              
042100     exit.                                                                
042200*                                                                         
042300*    bb010-accumulate-entry - feeds one validated record to the           
042400*    metric engine's running totals (U1).                                 
042500*                                                                         
042600 bb010-Accumulate-Entry.                                                  
042700     move     2               to MGP-Function.                            
042800     move     Ent-Id          to MGP-Entry-Id.                            
042900     move     Ent-Start-Date  to MGP-Start-Date.                          
043000     move     Ent-Start-Time  to MGP-Start-Time.                          
043100     move     Ent-Stop-Date   to MGP-Stop-Date.                           
043200     move     Ent-Stop-Time   to MGP-Stop-Time.                           
043300     move     Ent-Duration-Secs to MGP-Duration-Secs.                     
043400     move     Ent-Tag-Count   to MGP-Tag-Count.                           
043500     perform  cc820-Copy-Tags thru cc820-exit                             
043600              varying WS-Tag-Sub from 1 by 1                              
043700              until WS-Tag-Sub > 5.                                       
043800     call     "da020" using DA-Calling-Data DA-Metric-Gen-Parms.          
043900 bb010-exit.                                                              
044000     exit.                                                                
044100 cc820-Copy-Tags.                                                         
044200     move     Ent-Tags(WS-Tag-Sub) to MGP-Tags(WS-Tag-Sub).               
044300 cc820-exit.                                                              
044400     exit.                                                                
044500*                                                                         
044600*    aa058-set-analysis-id - U6 analysis id, built here (ahead of         
044700*    aa060) so Anl-Rid already carries the real value when                
044800*    aa060's first GENERATE fires the report's page heading.              
044900*                                                                         
045000 aa058-Set-Analysis-Id.                                                   
045100     add      1               to WS-Analysis-Seq.                         
045200     move     "D"             to WS-Rid-Prefix.                           
045300     move     RWP-Target-Date to WS-Rid-Date.                             
045400     move     WS-Analysis-Seq to WS-Rid-Seq.                              
045500     move     WS-Rid-Block    to Anl-Rid.                                 
045600 aa058-exit.                                                              
045700     exit.                                                                
045800*                                                                         
045900*    aa060-write-metrics - polls da020 for each metric in turn            
046000*    (U1b emission order), writes METRICS-FILE and the report             
046100*    detail line for each one returned.                                   
046200*                                                                         
046300 aa060-Write-Metrics.                                                     
046400     move     3               to MGP-Function.                            
046500     perform  bb032-Get-Metric thru bb032-exit.                           
046600     perform  bb030-Write-And-Next thru bb030-exit                        
046700              until MGP-Metrics-Exhausted.                                
046800 aa060-exit.                                                              
046900     exit.                                                                
047000*                                                                         
047100 bb032-Get-Metric.                                                        
047200     call     "da020" using DA-Calling-Data DA-Metric-Gen-Parms.          
047300 bb032-exit.                                                              
047400     exit.                                                                
047500*                                                                         
047600 bb030-Write-And-Next.                                                    
047700     move     MGP-Met-Date    to Met-Date.                                
047800     move     MGP-Met-Period  to Met-Period.                              
047900     move     MGP-Met-Unit    to Met-Unit.                                
048000     move     MGP-Met-Value   to Met-Value.                               
048100     move     MGP-Met-Title   to Met-Title.                               
048200     write    DA-Metric-Record.                                           
048300     add      1               to WS-Metrics-Written.                      
048400     move     MGP-Met-Title   to WS-Rpt-Title.                            
048500     move     MGP-Met-Unit    to WS-Rpt-Unit.                             
048600     move     MGP-Met-Value   to WS-Rpt-Value.                            
048700     generate Metric-Detail.                                              
048800     perform  bb032-Get-Metric thru bb032-exit.                           
048900 bb030-exit.                                                              
049000     exit.                                                                
049100*                                                                         
049200*    cc010-build-analysis-id - U6 output path and analysis record,        
049300*    written once aa060 has set the final metric count; Anl-Rid           
049400*    itself was already set back at aa058.                                
049500*                                                                         
049600 cc010-Build-Analysis-Id.                                                 
049700     move     spaces          to Anl-Output-Path.                         
049800     string   "analysis/"     delimited by size                           
049900              Anl-Rid         delimited by size                           
050000              "/output"       delimited by size                           
050100              into Anl-Output-Path.                                       
050200     move     WS-Metrics-Written to Anl-Metric-Count.                     
050300     write    DA-Analysis-Record.                                         
050400 cc010-exit.                                                              
050500     exit.                                                                
050600*                                                                         
050700 aa070-Close-Files.                                                       
050800     terminate Daily-Metrics-Report.                                      
050900     close    Act-File Met-File Anl-File Print-File.                      
051000     display  "DA010 - Records Read......: " WS-Recs-Read.                
051100     display  "DA010 - Records Selected...: " WS-Recs-Selected.           
051200     display  "DA010 - Records Rejected...: " WS-Recs-Rejected.           
051300     display  "DA010 - Metrics Emitted....: " WS-Metrics-Written.         
051400 aa070-exit.                                                              
051500     exit.                                                                
