000100*                                                                         
000200* 23/10/25 dcp - Created.                                                 
000300*                                                                         
000400 fd  Run-File.                                                            
000500 copy "wsrun.cob".                                                        
