000100*                                                                         
000200* Record definition for the analysis control file.  One record            
000300* written per completed run by da010 at cc010, keyed by the               
000400* analysis id so a support call can find the output later.                
000500*                                                                         
000600* 26/11/25 dcp - Created.                                                 
000700* 14/01/26 dcp - Added trailing FILLER byte, same house-standard          
000800*                sweep as wsmet, ticket DLY-140.                          
000900* 02/02/26 dcp - Backed out the 14/01 filler byte, it pushed the          
001000*                record past the 75 bytes the feed spec fixes for         
001100*                this file, same review as wsmet, ticket DLY-161.         
001200*                                                                         
001300 01  DA-Analysis-Record.                                                  
001400     03  Anl-Rid           PIC X(12).                                     
001500     03  Anl-Output-Path   PIC X(60).                                     
001600     03  Anl-Metric-Count  PIC 9(3).                                      
