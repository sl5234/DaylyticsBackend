000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Activity File    *                               
000400*     No key - full sequential sweep      *                               
000500*******************************************                               
000600*  File size 239 bytes.                                                   
000700*                                                                         
000800* 24/10/25 dcp - Created.                                                 
000900* 02/11/25 dcp - Added the combined date-time REDEFINES so the            
001000*                U2 window test can compare one numeric instead           
001100*                of faffing with two fields, ticket DLY-041.              
001200* 18/11/25 dcp - Tag table confirmed at 5 occurs per the activity         
001300*                feed spec, do not raise without checking the             
001400*                TAG-COUNT callers.                                       
001500* 09/12/25 dcp - Added Ent-Duration-Text + merge/keep flags in            
001600*                what was spare filler, for U3/U4, DLY-088.               
001700* 06/01/26 dcp - Y2K check: all dates here are CCYYMMDD, no               
001800*                windowing in use, confirmed clean.                       
001900* 04/02/26 dcp - Dropped Ent-Merge-Flag and Ent-Keep-Flag, neither        
002000*                was ever set or tested by anything that calls            
002100*                this copybook; U3's merge routing runs off the           
002200*                entry's own start date in da010, not a stored            
002300*                flag.  Folded the two bytes back into FILLER,            
002400*                ticket DLY-174.                                          
002500*                                                                         
002600 01  DA-Activity-Record.                                                  
002700     03  Ent-Id             PIC 9(10).                                    
002800     03  Ent-Desc           PIC X(40).                                    
002900     03  Ent-Start-Stamp.                                                 
003000         05  Ent-Start-Date PIC 9(8).                                     
003100         05  Ent-Start-Time PIC 9(6).                                     
003200     03  Ent-Start-Num  REDEFINES Ent-Start-Stamp                         
003300                            PIC 9(14).                                    
003400     03  Ent-Stop-Stamp.                                                  
003500         05  Ent-Stop-Date  PIC 9(8).                                     
003600         05  Ent-Stop-Time  PIC 9(6).                                     
003700     03  Ent-Stop-Num  REDEFINES Ent-Stop-Stamp                           
003800                            PIC 9(14).                                    
003900     03  Ent-Duration-Secs  PIC S9(7).                                    
004000     03  Ent-Tag-Count      PIC 9(2).                                     
004100     03  Ent-Tags           PIC X(20)  OCCURS 5.                          
004200     03  Ent-Legacy-Block.                                                
004300         05  Ent-Duration-Text  PIC X(8).                                 
004400         05  FILLER             PIC X(44).                                
