000100*****************************************************************         
000200*                                                                *        
000300*                  Daylytics Date Helper                        *         
000400*         Previous-day / next-day with month, year and          *         
000500*                  leap-year rollover.                          *         
000600*                                                                *        
000700*****************************************************************         
000800*                                                                         
000900 identification division.                                                 
001000*                                                                         
001100 program-id.   da050.                                                     
001200 author.       D C Pericak.                                               
001300 installation. Applewood Computers - Daylytics Unit.                      
001400 date-written. 19/03/1987.                                                
001500 date-compiled.                                                           
001600 security.     Copyright (C) 1987-2026, Applewood Computers.              
001700*                                                                         
001800*    Remarks.  Called by da000 to roll the run-control target             
001900*              date back one day for the previous-day merge               
002000*              window (U8), and available to da010 for window             
002100*              clamping.                                                  
002200*                                                                         
002300*    Called modules.  None.                                               
002400*                                                                         
002500* Changes:                                                                
002600* 19/03/87 vbc - Created for the old sl050 sleep-log rollover job.        
002700* 02/09/89 vbc - .01 Century hard-coded to 19, flagged for review         
002800*                when this century turns.                                 
002900* 11/02/94 vbc - .02 Added next-day entry function, ticket req            
003000*                from the overnight-shift log tool.                       
003100* 14/08/98 vbc -     Y2K - century now taken from the input date,         
003200*                no more hard-coded 19, WS-Century-Num added.             
003300* 03/01/99 vbc -     Y2K - confirmed leap-year test correct for           
003400*                2000 (div by 400 rule), tested through 2099.             
003500* 17/06/03 vbc - .03 Renamed from sl050 to da050 when the sleep           
003600*                log job was folded into the Daylytics batch.             
003700* 24/10/16 vbc - .04 Converted to free-format source.                     
003800* 28/11/25 dcp - 2.00 Rebuilt for the Daylytics day-metrics run,          
003900*                this module now only does date rollover, the             
004000*                old sleep-specific fields were dropped.                  
004100* 19/01/26 dcp - 2.01 Added DAP-Next-Day function at bb020 for            
004200*                da010's window clamp, ticket DLY-135.                    
004300*                                                                         
004400 environment division.                                                    
004500*                                                                         
004600 copy "envdiv.cob".                                                       
004700*                                                                         
004800 data division.                                                           
004900*                                                                         
005000 working-storage section.                                                 
005100*                                                                         
005200 77  WS-Prog-Name    pic x(17) value "da050 (2.01)".                      
005300*                                                                         
005400 01  WS-Work-Date.                                                        
005500     03  WS-Work-CCYY   pic 9(4).                                         
005600     03  WS-Work-MM     pic 99.                                           
005700     03  WS-Work-DD     pic 99.                                           
005800     03  FILLER         pic x(1).                                         
005900 01  WS-Work-Date-Num  redefines WS-Work-Date pic 9(8).                   
006000*                                                                         
006100 01  WS-Century-Block.                                                    
006200     03  WS-Cent-CC     pic 99.                                           
006300     03  WS-Cent-YY     pic 99.                                           
006400     03  FILLER         pic x(1).                                         
006500 01  WS-Century-Num  redefines WS-Century-Block pic 9(4).                 
006600*                                                                         
006700 01  WS-Days-In-Month.                                                    
006800     03  WS-DIM-Table.                                                    
006900         05  filler   pic 99  value 31.                                   
007000         05  filler   pic 99  value 28.                                   
007100         05  filler   pic 99  value 31.                                   
007200         05  filler   pic 99  value 30.                                   
007300         05  filler   pic 99  value 31.                                   
007400         05  filler   pic 99  value 30.                                   
007500         05  filler   pic 99  value 31.                                   
007600         05  filler   pic 99  value 31.                                   
007700         05  filler   pic 99  value 30.                                   
007800         05  filler   pic 99  value 31.                                   
007900         05  filler   pic 99  value 30.                                   
008000         05  filler   pic 99  value 31.                                   
008100     03  WS-DIM-Entry  redefines WS-DIM-Table                             
008200                          pic 99  occurs 12.                              
008300*                                                                         
008400 01  WS-Leap-Work.                                                        
008500     03  WS-Max-Days     comp  pic 9(2).                                  
008600     03  WS-Rem-4        comp  pic 9(2).                                  
008700     03  WS-Rem-100      comp  pic 9(2).                                  
008800     03  WS-Rem-400      comp  pic 9(4).                                  
008900     03  WS-Quot-Junk    comp  pic 9(4).                                  
009000     03  FILLER          pic x(1).                                        
009100*                                                                         
009200 linkage section.                                                         
009300*                                                                         
009400 copy "wscall.cob".                                                       
009500 copy "wsdtp.cob".                                                        
009600*                                                                         
009700 procedure division using DA-Calling-Data                                 
009800                           DA-Date-Parms.                                 
009900*                                                                         
010000 aa000-Main-Process.                                                      
010100     move     "da050"      to DA-Called.                                  
010200     if       DAP-Previous-Day                                            
010300              perform bb010-Previous-Day thru bb010-exit                  
010400     else                                                                 
010500     if       DAP-Next-Day                                                
010600              perform bb020-Next-Day     thru bb020-exit                  
010700     end-if                                                               
010800     end-if.                                                              
010900 aa000-exit.                                                              
011000     goback.                                                              
011100*                                                                         
011200*    bb010-previous-day - subtract one day, rolling the month             
011300*    and year back when the day goes below 1 (U8).                        
011400*                                                                         
011500 bb010-Previous-Day.                                                      
011600     move     DAP-In-Date   to WS-Work-Date-Num.                          
011700     subtract 1             from WS-Work-DD.                              
011800     if       WS-Work-DD = 0                                              
011900              subtract 1        from WS-Work-MM                           
012000              if    WS-Work-MM = 0                                        
012100                    move 12     to WS-Work-MM                             
012200                    subtract 1  from WS-Work-CCYY                         
012300              end-if                                                      
012400              perform cc010-Set-Leap-Feb thru cc010-exit                  
012500              move  WS-DIM-Entry(WS-Work-MM) to WS-Work-DD                
012600     end-if.                                                              
012700     move     WS-Work-Date-Num  to DAP-Out-Date.                          
012800 bb010-exit.                                                              
012900     exit.                                                                
013000*                                                                         
013100*    bb020-next-day - add one day, rolling the month and year             
013200*    forward when the day exceeds the month's length (U8).                
013300*                                                                         
013400 bb020-Next-Day.                                                          
013500     move     DAP-In-Date   to WS-Work-Date-Num.                          
013600     perform  cc010-Set-Leap-Feb thru cc010-exit.                         
013700     move     WS-DIM-Entry(WS-Work-MM) to WS-Max-Days.                    
013800     add      1             to WS-Work-DD.                                
013900     if       WS-Work-DD > WS-Max-Days                                    
014000              move  1       to WS-Work-DD                                 
014100              add   1       to WS-Work-MM                                 
014200              if    WS-Work-MM > 12                                       
014300                    move 1  to WS-Work-MM                                 
014400                    add  1  to WS-Work-CCYY                               
014500              end-if                                                      
014600     end-if.                                                              
014700     move     WS-Work-Date-Num  to DAP-Out-Date.                          
014800 bb020-exit.                                                              
014900     exit.                                                                
015000*                                                                         
015100*    cc010-set-leap-feb - resets the Feb entry in the days-table          
015200*    to 28 or 29 for WS-Work-CCYY.  Div-by-400/100/4 rule, no             
015300*    intrinsic FUNCTIONs per house standard.                              
015400*                                                                         
015500 cc010-Set-Leap-Feb.                                                      
015600     move     28            to WS-DIM-Entry(2).                           
015700     divide   WS-Work-CCYY by 400 giving WS-Quot-Junk                     
015800              remainder WS-Rem-400.                                       
015900     if       WS-Rem-400 = 0                                              
016000              move 29       to WS-DIM-Entry(2)                            
016100     else                                                                 
016200              divide WS-Work-CCYY by 100 giving WS-Quot-Junk              
016300                     remainder WS-Rem-100                                 
016400              if     WS-Rem-100 not = 0                                   
016500                     divide WS-Work-CCYY by 4 giving                      
016600                            WS-Quot-Junk remainder WS-Rem-4               
016700                     if     WS-Rem-4 = 0                                  
016800                            move 29 to WS-DIM-Entry(2)                    
016900                     end-if                                               
017000              end-if                                                      
017100     end-if.                                                              
017200 cc010-exit.                                                              
017300     exit.                                                                
