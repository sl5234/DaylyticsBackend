000100*                                                                         
000200* 25/11/25 dcp - Created.                                                 
000300*                                                                         
000400 fd  Met-File.                                                            
000500 copy "wsmet.cob".                                                        
