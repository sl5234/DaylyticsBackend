000100*****************************************************************         
000200*                                                                *        
000300*               Daylytics Duration String Parser                *         
000400*        "H:MM:SS" / "MM:SS" / "-"  ->  seconds (U4)             *        
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification division.                                                 
000900*                                                                         
001000 program-id.   da040.                                                     
001100 author.       D C Pericak.                                               
001200 installation. Applewood Computers - Daylytics Unit.                      
001300 date-written. 11/06/1991.                                                
001400 date-compiled.                                                           
001500 security.     Copyright (C) 1991-2026, Applewood Computers.              
001600*                                                                         
001700*    Remarks.  Converts the legacy duration text carried on some          
001800*              feed records (Ent-Duration-Text) to seconds, so            
001900*              da010 can cross-check it against Ent-Duration-             
002000*              Secs at aa055-Validate-Entry.                              
002100*                                                                         
002200*    Called modules.  None.                                               
002300*                                                                         
002400* Changes:                                                                
002500* 11/06/91 vbc - Created, lifted from the old stopwatch-feed              
002600*                import job (sw-parse).                                   
002700* 23/07/95 vbc - .01 Widened hours to 4 digits, overnight shift           
002800*                durations were truncating at 2.                          
002900* 09/02/99 vbc -     Y2K - no date content in this module,                
003000*                reviewed and confirmed not applicable.                   
003100* 30/11/25 dcp - 2.00 Renamed sw-parse to da040 and narrowed to           
003200*                the two shapes da010 actually feeds it, ticket           
003300*                DLY-091.                                                 
003400* 18/12/25 dcp - 2.01 Dropped the is-numeric guard, UNSTRING into         
003500*                numeric receivers already zero-fills, simpler.           
003600*                                                                         
003700 environment division.                                                    
003800*                                                                         
003900 copy "envdiv.cob".                                                       
004000*                                                                         
004100 data division.                                                           
004200*                                                                         
004300 working-storage section.                                                 
004400*                                                                         
004500 77  WS-Prog-Name    pic x(17) value "da040 (2.01)".                      
004600*                                                                         
004700 01  WS-Text-Copy.                                                        
004800     03  WS-Text-Char-1  pic x.                                           
004900     03  WS-Text-Rest    pic x(7).                                        
005000     03  FILLER          pic x(1).                                        
005100 01  WS-Text-Whole  redefines WS-Text-Copy pic x(8).                      
005200*                                                                         
005300 01  WS-Calc-Area.                                                        
005400     03  WS-Calc-Secs    comp  pic s9(7).                                 
005500     03  FILLER          pic x(1).                                        
005600 01  WS-Calc-Display  redefines WS-Calc-Area pic x(4).                    
005700*                                                                         
005800 01  WS-HMS-Fields.                                                       
005900     03  WS-H-Num        pic 9(4).                                        
006000     03  WS-MM-Num       pic 9(2).                                        
006100     03  WS-SS-Num       pic 9(2).                                        
006200     03  FILLER          pic x(1).                                        
006300 01  WS-HMS-Whole  redefines WS-HMS-Fields pic x(8).                      
006400*                                                                         
006500 01  WS-Colon-Count      comp  pic 9(2).                                  
006600*                                                                         
006700 linkage section.                                                         
006800*                                                                         
006900 copy "wscall.cob".                                                       
007000 copy "wsdur.cob".                                                        
007100*                                                                         
007200 procedure division using DA-Calling-Data                                 
007300                           DA-Duration-Parms.                             
007400*                                                                         
007500 aa000-Main-Process.                                                      
007600     move     "da040"      to DA-Called.                                  
007700     move     DUP-Text     to WS-Text-Copy.                               
007800     perform  bb010-Parse-Duration thru bb010-exit.                       
007900 aa000-exit.                                                              
008000     goback.                                                              
008100*                                                                         
008200*    bb010-parse-duration - H:MM:SS, MM:SS or "-" to seconds              
008300*    (U4).  Any other shape of text yields zero, per the rule.            
008400*                                                                         
008500 bb010-Parse-Duration.                                                    
008600     move     zero              to WS-Colon-Count                         
008700                                    WS-H-Num WS-MM-Num WS-SS-Num          
008800                                    WS-Calc-Secs DUP-Secs.                
008900     if       WS-Text-Whole = spaces or WS-Text-Whole = "-"               
009000              move zero         to DUP-Secs                               
009100     else                                                                 
009200              inspect WS-Text-Whole tallying WS-Colon-Count               
009300                      for all ":"                                         
009400              if    WS-Colon-Count = 2                                    
009500                    unstring WS-Text-Whole delimited by ":"               
009600                        into WS-H-Num WS-MM-Num WS-SS-Num                 
009700                    compute WS-Calc-Secs =                                
009800                            (WS-H-Num * 3600) + (WS-MM-Num * 60)          
009900                            + WS-SS-Num                                   
010000                    move  WS-Calc-Secs  to DUP-Secs                       
010100              else                                                        
010200              if    WS-Colon-Count = 1                                    
010300                    unstring WS-Text-Whole delimited by ":"               
010400                        into WS-MM-Num WS-SS-Num                          
010500                    compute WS-Calc-Secs =                                
010600                            (WS-MM-Num * 60) + WS-SS-Num                  
010700                    move  WS-Calc-Secs  to DUP-Secs                       
010800              else                                                        
010900                    move  zero          to DUP-Secs                       
011000              end-if                                                      
011100              end-if                                                      
011200     end-if.                                                              
011300 bb010-exit.                                                              
011400     exit.                                                                
