000100*****************************************************                     
000200*                                                    *                    
000300*  Working Storage For Program-To-Program Linkage   *                     
000400*     Daylytics SOD (da000) chains into the main    *                     
000500*     analysis driver (da010) via this block.       *                     
000600*                                                    *                    
000700*****************************************************                     
000800*                                                                         
000900* 20/11/25 dcp - Created, lifted from the ACAS WS-Calling-Data            
001000*                shape used system wide.                                  
001100* 03/02/26 dcp - Added DA-Sub-Function, not used yet but every            
001200*                other chained pair in the shop carries one.              
001300*                                                                         
001400 01  DA-Calling-Data.                                                     
001500     03  DA-Called        PIC X(8).                                       
001600     03  DA-Caller        PIC X(8).                                       
001700     03  DA-Term-Code     PIC 99.                                         
001800     03  DA-Process-Func  PIC 9.                                          
001900     03  DA-Sub-Function  PIC 9.                                          
002000     03  FILLER           PIC X(05).                                      
