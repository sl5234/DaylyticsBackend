000100*                                                                         
000200* 23/10/25 dcp - Created.                                                 
000300*                                                                         
000400     select  Run-File  assign       Run-File-Name                         
000500                       organization line sequential                       
000600                       status       Run-Status.                           
