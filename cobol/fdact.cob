000100*                                                                         
000200* 24/10/25 dcp - Created.                                                 
000300*                                                                         
000400 fd  Act-File.                                                            
000500 copy "wsact.cob".                                                        
