000100*                                                                         
000200* Linkage block for the duration-string parser (da040).  Caller           
000300* loads DUP-Text left-justified, calls da040, reads back                  
000400* DUP-Secs.                                                               
000500*                                                                         
000600* 30/11/25 dcp - Created for da010's U5/U4 legacy-feed check.             
000700*                                                                         
000800 01  DA-Duration-Parms.                                                   
000900     03  DUP-Text        pic x(8).                                        
001000     03  DUP-Secs        pic s9(7).                                       
