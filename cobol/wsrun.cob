000100*                                                                         
000200* Record definition for the run-control parameter card.  One              
000300* card per run: the target day, plus the window the prior-day             
000400* merge test (U3) sweeps for carried-over entries.                        
000500*                                                                         
000600* 23/10/25 dcp - Created.                                                 
000700* 11/11/25 dcp - Split into raw 80-byte card + REDEFINES once             
000800*                ops started keying the window by hand again.             
000900* 06/01/26 dcp - Y2K check: CCYYMMDD dates, no windowing, clean.          
001000*                                                                         
001100 01  DA-Run-Control-Record.                                               
001200     03  Run-Control-Line  PIC X(80).                                     
001300 01  DA-Run-Control-Fields  REDEFINES DA-Run-Control-Record.              
001400     03  Run-Target-Date        PIC 9(8).                                 
001500     03  FILLER                 PIC X(1).                                 
001600     03  Run-Range-Start-Date   PIC 9(8).                                 
001700     03  Run-Range-Start-Time   PIC 9(6).                                 
001800     03  FILLER                 PIC X(1).                                 
001900     03  Run-Range-End-Date     PIC 9(8).                                 
002000     03  Run-Range-End-Time     PIC 9(6).                                 
002100     03  FILLER                 PIC X(49).                                
