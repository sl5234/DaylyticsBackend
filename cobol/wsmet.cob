000100*                                                                         
000200* Record definition for the daily metrics output file.                    
000300* Written one per metric by da020, read back by da010 when it             
000400* rolls up the RUN-REPORT totals.                                         
000500*                                                                         
000600* 25/11/25 dcp - Created.                                                 
000700* 08/12/25 dcp - Confirmed Met-Value holds 2dp always, even for           
000800*                the COUNT/FLAG metrics which just carry zero.            
000900* 21/01/26 dcp - Added trailing FILLER byte, house standard, see          
001000*                envdiv change log for the same sweep.                    
001100* 02/02/26 dcp - Backed out the 21/01 filler byte, it pushed the          
001200*                record past the 47 bytes the feed spec fixes for         
001300*                this file; house FILLER habit does not override          
001400*                a published record length, ticket DLY-161.               
001500*                                                                         
001600 01  DA-Metric-Record.                                                    
001700     03  Met-Date      PIC 9(8).                                          
001800     03  Met-Period     PIC X(6).                                         
001900     03  Met-Unit       PIC X(4).                                         
002000     03  Met-Value      PIC S9(7)V99.                                     
002100     03  Met-Title      PIC X(20).                                        
