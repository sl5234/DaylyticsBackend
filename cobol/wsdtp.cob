000100*                                                                         
000200* Linkage block for the date-arithmetic helper (da050).  Caller           
000300* sets DAP-Function and DAP-In-Date, calls da050, reads back              
000400* DAP-Out-Date.                                                           
000500*                                                                         
000600* 28/11/25 dcp - Created for da000's previous-day merge window.           
000700* 19/01/26 dcp - Added DAP-Next-Day, da010 wants it for window            
000800*                clamping, ticket DLY-135.                                
000900*                                                                         
001000 01  DA-Date-Parms.                                                       
001100     03  DAP-Function    PIC 9.                                           
001200         88  DAP-Previous-Day      VALUE 1.                               
001300         88  DAP-Next-Day          VALUE 2.                               
001400     03  DAP-In-Date     PIC 9(8).                                        
001500     03  DAP-Out-Date    PIC 9(8).                                        
