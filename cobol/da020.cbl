000100*****************************************************************         
000200*                                                                *        
000300*                 Daylytics Metric Generator                    *         
000400*        Tag categorisation plus the 13 daily metrics (U1)      *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification division.                                                 
000900*                                                                         
001000 program-id.   da020.                                                     
001100 author.       D C Pericak.                                               
001200 installation. Applewood Computers - Daylytics Unit.                      
001300 date-written. 12/02/1988.                                                
001400 date-compiled.                                                           
001500 security.     Copyright (C) 1988-2026, Applewood Computers.              
001600*                                                                         
001700*    Remarks.  Called once per retained activity record during            
001800*              da010's sweep (MGP-Accumulate), then polled for            
001900*              each metric in turn (MGP-Get-Next-Metric) once             
002000*              the sweep is done.  da010 owns the actual write            
002100*              to the metrics file; this module is logic only.            
002200*                                                                         
002300*    Called modules.  None.                                               
002400*                                                                         
002500* Changes:                                                                
002600* 12/02/88 vbc - Created as the old sl020 category roll-up for            
002700*                the sleep-log analysis extract.                          
002800* 30/08/91 vbc - .01 Added the family/finance multi-tag OR tests,         
002900*                single-tag table lookup was not enough.                  
003000* 11/02/99 vbc -     Y2K - no date storage beyond CCYYMMDD here,          
003100*                reviewed, nothing to change.                             
003200* 05/12/25 dcp - 2.00 Renamed sl020 to da020, replaced the old            
003300*                fixed sleep/work-only category set with the              
003400*                full nine-category table for Daylytics, ticket           
003500*                DLY-101.                                                 
003600* 22/12/25 dcp - 2.01 Added the always-on Total-Work and                  
003700*                Unrecorded-Time accumulators, these use every            
003800*                record regardless of category, not just the              
003900*                nine tagged ones.                                        
004000* 18/01/26 dcp - 2.02 Wake/Bed now compare full date+time, not            
004100*                time-of-day alone, so a merged prior-day sleep           
004200*                record sorts correctly against a same-day one.           
004300*                                                                         
004400 environment division.                                                    
004500*                                                                         
004600 copy "envdiv.cob".                                                       
004700*                                                                         
004800 data division.                                                           
004900*                                                                         
005000 working-storage section.                                                 
005100*                                                                         
005200 77  WS-Prog-Name       pic x(17) value "da020 (2.02)".                   
005300*                                                                         
005400*    Scratch date/time decompose views - used for the clamp               
005500*    calc (cc950) and for the wake/bed latest-timestamp test.             
005600*                                                                         
005700 01  WS-Time-Block.                                                       
005800     03  WS-Time-HH        pic 99.                                        
005900     03  WS-Time-MM        pic 99.                                        
006000     03  WS-Time-SS        pic 99.                                        
006100     03  FILLER            pic x(1).                                      
006200 01  WS-Time-Num  redefines WS-Time-Block pic 9(6).                       
006300*                                                                         
006400 01  WS-Start-View.                                                       
006500     03  WS-Start-Date     pic 9(8).                                      
006600     03  WS-Start-Time     pic 9(6).                                      
006700     03  FILLER            pic x(1).                                      
006800 01  WS-Start-Num  redefines WS-Start-View pic 9(14).                     
006900*                                                                         
007000 01  WS-Stop-View.                                                        
007100     03  WS-Stop-Date      pic 9(8).                                      
007200     03  WS-Stop-Time      pic 9(6).                                      
007300     03  FILLER            pic x(1).                                      
007400 01  WS-Stop-Num  redefines WS-Stop-View pic 9(14).                       
007500*                                                                         
007600*    Latest-start / latest-stop registers for the sleep records,          
007700*    carried across the whole sweep (U1b Wake Up / Bed Time).             
007800*                                                                         
007900 01  WS-Wake-Block.                                                       
008000     03  WS-Wake-Date      pic 9(8)  value zero.                          
008100     03  WS-Wake-HH        pic 99    value zero.                          
008200     03  WS-Wake-MM        pic 99    value zero.                          
008300     03  WS-Wake-SS        pic 99    value zero.                          
008400     03  FILLER            pic x(1).                                      
008500 01  WS-Wake-Num  redefines WS-Wake-Block pic 9(14).                      
008600*                                                                         
008700 01  WS-Bed-Block.                                                        
008800     03  WS-Bed-Date       pic 9(8)  value zero.                          
008900     03  WS-Bed-HH         pic 99    value zero.                          
009000     03  WS-Bed-MM         pic 99    value zero.                          
009100     03  WS-Bed-SS         pic 99    value zero.                          
009200     03  FILLER            pic x(1).                                      
009300 01  WS-Bed-Num  redefines WS-Bed-Block pic 9(14).                        
009400*                                                                         
009500 01  WS-Sleep-Found-Sw     pic x     value "N".                           
009600     88  WS-Sleep-Found            value "Y".                             
009700*                                                                         
009800*    Per-category accumulators (U1b sum-of-duration metrics).             
009900*                                                                         
010000 01  WS-Cat-Totals.                                                       
010100     03  WS-Workout-Secs     comp-3  pic s9(9)  value zero.               
010200     03  WS-Workout-Count    comp    pic 9(5)   value zero.               
010300     03  WS-Family-Secs      comp-3  pic s9(9)  value zero.               
010400     03  WS-Family-Count     comp    pic 9(5)   value zero.               
010500     03  WS-Research-Secs    comp-3  pic s9(9)  value zero.               
010600     03  WS-Research-Count   comp    pic 9(5)   value zero.               
010700     03  WS-Reading-Secs     comp-3  pic s9(9)  value zero.               
010800     03  WS-Reading-Count    comp    pic 9(5)   value zero.               
010900     03  WS-Amazon-Secs      comp-3  pic s9(9)  value zero.               
011000     03  WS-Amazon-Count     comp    pic 9(5)   value zero.               
011100     03  WS-App-Build-Secs   comp-3  pic s9(9)  value zero.               
011200     03  WS-App-Build-Count  comp    pic 9(5)   value zero.               
011300     03  WS-Finance-Secs     comp-3  pic s9(9)  value zero.               
011400     03  WS-Finance-Count    comp    pic 9(5)   value zero.               
011500     03  WS-Language-Secs    comp-3  pic s9(9)  value zero.               
011600     03  WS-Language-Count   comp    pic 9(5)   value zero.               
011700     03  WS-Dating-Secs      comp-3  pic s9(9)  value zero.               
011800     03  WS-Dating-Count     comp    pic 9(5)   value zero.               
011900     03  FILLER              pic x(1).                                    
012000*                                                                         
012100*    Always-on accumulators, every retained record counts                 
012200*    (U1b Total Work Time / Unrecorded Time).                             
012300*                                                                         
012400 01  WS-Total-Work-Secs    comp-3  pic s9(9)  value zero.                 
012500 01  WS-Recorded-Secs      comp-3  pic s9(9)  value zero.                 
012600 01  WS-Clamp-Start-Secs   comp    pic 9(5)   value zero.                 
012700 01  WS-Clamp-Stop-Secs    comp    pic 9(5)   value zero.                 
012800 01  WS-Saved-Metric-Date  pic 9(8) value zero.                           
012900*                                                                         
013000*    Tag-search work area.                                                
013100*                                                                         
013200 01  WS-Search-Tag         pic x(20) value spaces.                        
013300 01  WS-Tag-Sub            comp    pic 9(2) value zero.                   
013400 01  WS-Tag-Found-Sw       pic x     value "N".                           
013500     88  WS-Tag-Found              value "Y".                             
013600*                                                                         
013700*    Metric-sequence pointer for the get-next-metric poll.                
013800*                                                                         
013900 01  WS-Metric-Seq         comp    pic 9(2) value zero.                   
014000 01  WS-Category-Hit       pic x     value space.                         
014100*                                                                         
014200 linkage section.                                                         
014300*                                                                         
014400 copy "wscall.cob".                                                       
014500 copy "wsmgp.cob".                                                        
014600*                                                                         
014700 procedure division using DA-Calling-Data                                 
014800                           DA-Metric-Gen-Parms.                           
014900*                                                                         
015000 aa000-Main-Process.                                                      
015100     move     "da020"         to DA-Called.                               
015200     if       MGP-Reset                                                   
015300              perform bb000-Reset-Totals thru bb000-exit                  
015400     else                                                                 
015500     if       MGP-Accumulate                                              
015600              perform bb010-Accumulate-Record thru bb010-exit             
015700     else                                                                 
015800     if       MGP-Get-Next-Metric                                         
015900              perform bb030-Get-Next-Metric thru bb030-exit               
016000     end-if                                                               
016100     end-if                                                               
016200     end-if.                                                              
016300 aa000-exit.                                                              
016400     goback.                                                              
016500*                                                                         
016600*    bb000-reset-totals - zero every accumulator, save the                
016700*    metric date for the whole run.  Called once by da010.                
016800*                                                                         
016900 bb000-Reset-Totals.                                                      
017000     move     zero   to WS-Workout-Secs    WS-Workout-Count               
017100                         WS-Family-Secs     WS-Family-Count               
017200                         WS-Research-Secs   WS-Research-Count             
017300                         WS-Reading-Secs    WS-Reading-Count              
017400                         WS-Amazon-Secs     WS-Amazon-Count               
017500                         WS-App-Build-Secs  WS-App-Build-Count            
017600                         WS-Finance-Secs    WS-Finance-Count              
017700                         WS-Language-Secs   WS-Language-Count             
017800                         WS-Dating-Secs     WS-Dating-Count               
017900                         WS-Total-Work-Secs WS-Recorded-Secs              
018000                         WS-Wake-Num        WS-Bed-Num                    
018100                         WS-Metric-Seq.                                   
018200     move     "N"             to WS-Sleep-Found-Sw.                       
018300     move     MGP-Metric-Date to WS-Saved-Metric-Date.                    
018400 bb000-exit.                                                              
018500     exit.                                                                
018600*                                                                         
018700*    bb010-accumulate-record - U1a categorisation, first rule             
018800*    to match wins; plus the always-on totals (U1b).                      
018900*                                                                         
019000 bb010-Accumulate-Record.                                                 
019100     move     space           to WS-Category-Hit.                         
019200     move     "sleep"         to WS-Search-Tag.                           
019300     perform  cc900-Scan-For-Tag thru cc900-exit.                         
019400     if       WS-Tag-Found                                                
019500              perform cc905-Apply-Sleep-Hit thru cc905-exit               
019600              move "Y"        to WS-Category-Hit                          
019700     end-if.                                                              
019800     if       WS-Category-Hit = space                                     
019900              move "cardio"   to WS-Search-Tag                            
020000              perform cc900-Scan-For-Tag thru cc900-exit                  
020100              if    not WS-Tag-Found                                      
020200                    move "workout" to WS-Search-Tag                       
020300                    perform cc900-Scan-For-Tag thru cc900-exit            
020400              end-if                                                      
020500              if    WS-Tag-Found                                          
020600                    add  MGP-Duration-Secs to WS-Workout-Secs             
020700                    add  1          to WS-Workout-Count                   
020800                    move "Y"        to WS-Category-Hit                    
020900              end-if                                                      
021000     end-if.                                                              
021100     if       WS-Category-Hit = space                                     
021200              perform cc920-Test-Family-Tags thru cc920-exit              
021300              if    WS-Tag-Found                                          
021400                    add  MGP-Duration-Secs to WS-Family-Secs              
021500                    add  1          to WS-Family-Count                    
021600                    move "Y"        to WS-Category-Hit                    
021700              end-if                                                      
021800     end-if.                                                              
021900     if       WS-Category-Hit = space                                     
022000              move "research" to WS-Search-Tag                            
022100              perform cc900-Scan-For-Tag thru cc900-exit                  
022200              if    WS-Tag-Found                                          
022300                    add  MGP-Duration-Secs to WS-Research-Secs            
022400                    add  1          to WS-Research-Count                  
022500                    move "Y"        to WS-Category-Hit                    
022600              end-if                                                      
022700     end-if.                                                              
022800     if       WS-Category-Hit = space                                     
022900              move "daily_reading" to WS-Search-Tag                       
023000              perform cc900-Scan-For-Tag thru cc900-exit                  
023100              if    WS-Tag-Found                                          
023200                    add  MGP-Duration-Secs to WS-Reading-Secs             
023300                    add  1          to WS-Reading-Count                   
023400                    move "Y"        to WS-Category-Hit                    
023500              end-if                                                      
023600     end-if.                                                              
023700     if       WS-Category-Hit = space                                     
023800              move "work"     to WS-Search-Tag                            
023900              perform cc900-Scan-For-Tag thru cc900-exit                  
024000              if    WS-Tag-Found                                          
024100                    add  MGP-Duration-Secs to WS-Amazon-Secs              
024200                    add  1          to WS-Amazon-Count                    
024300                    move "Y"        to WS-Category-Hit                    
024400              end-if                                                      
024500     end-if.                                                              
024600     if       WS-Category-Hit = space                                     
024700              move "app"      to WS-Search-Tag                            
024800              perform cc900-Scan-For-Tag thru cc900-exit                  
024900              if    WS-Tag-Found                                          
025000                    add  MGP-Duration-Secs to WS-App-Build-Secs           
025100                    add  1          to WS-App-Build-Count                 
025200                    move "Y"        to WS-Category-Hit                    
025300              end-if                                                      
025400     end-if.                                                              
025500     if       WS-Category-Hit = space                                     
025600              perform cc930-Test-Finance-Tags thru cc930-exit             
025700              if    WS-Tag-Found                                          
025800                    add  MGP-Duration-Secs to WS-Finance-Secs             
025900                    add  1          to WS-Finance-Count                   
026000                    move "Y"        to WS-Category-Hit                    
026100              end-if                                                      
026200     end-if.                                                              
026300     if       WS-Category-Hit = space                                     
026400              move "language" to WS-Search-Tag                            
026500              perform cc900-Scan-For-Tag thru cc900-exit                  
026600              if    WS-Tag-Found                                          
026700                    add  MGP-Duration-Secs to WS-Language-Secs            
026800                    add  1          to WS-Language-Count                  
026900                    move "Y"        to WS-Category-Hit                    
027000              end-if                                                      
027100     end-if.                                                              
027200     if       WS-Category-Hit = space                                     
027300              move "zexin"    to WS-Search-Tag                            
027400              perform cc900-Scan-For-Tag thru cc900-exit                  
027500              if    WS-Tag-Found                                          
027600                    add  MGP-Duration-Secs to WS-Dating-Secs              
027700                    add  1          to WS-Dating-Count                    
027800                    move "Y"        to WS-Category-Hit                    
027900              end-if                                                      
028000     end-if.                                                              
028100*                                                                         
028200*    Total Work Time and Unrecorded Time use every record that            
028300*    reaches here, regardless of which (if any) category hit.             
028400*                                                                         
028500     add      MGP-Duration-Secs to WS-Total-Work-Secs.                    
028600     perform  cc950-Accumulate-Unrecorded thru cc950-exit.                
028700 bb010-exit.                                                              
028800     exit.                                                                
028900*                                                                         
029000*    bb030-get-next-metric - advances WS-Metric-Seq and returns           
029100*    the next metric that is eligible to be emitted, skipping             
029200*    the ones that are not, in the order the report wants them.           
029300*                                                                         
029400 bb030-Get-Next-Metric.                                                   
029500     move     "N"             to MGP-More-Metrics.                        
029600 bb030-Poll-Loop.                                                         
029700     add      1               to WS-Metric-Seq.                           
029800     if       WS-Metric-Seq > 13                                          
029900              go to bb030-exit                                            
030000     end-if.                                                              
030100     perform  bb040-Build-Metric-Seq thru bb040-exit.                     
030200     if       not MGP-Metrics-Available                                   
030300              go to bb030-Poll-Loop                                       
030400     end-if.                                                              
030500 bb030-exit.                                                              
030600     exit.                                                                
030700*                                                                         
030800*    bb040-build-metric-seq - fills in the metric fields for the          
030900*    metric at WS-Metric-Seq, or marks it unavailable.                    
031000*                                                                         
031100 bb040-Build-Metric-Seq.                                                  
031200     move     "N"             to MGP-More-Metrics.                        
031300     move     WS-Saved-Metric-Date to MGP-Met-Date.                       
031400     move     "1day"          to MGP-Met-Period.                          
031500     move     "mins"          to MGP-Met-Unit.                            
031600     if       WS-Metric-Seq = 1                                           
031700              if    WS-Sleep-Found                                        
031800                    move "Wake Up Time"  to MGP-Met-Title                 
031900                    compute MGP-Met-Value =                               
032000                            (WS-Wake-HH * 60) + WS-Wake-MM                
032100                    move "Y"             to MGP-More-Metrics              
032200              end-if                                                      
032300     end-if.                                                              
032400     if       WS-Metric-Seq = 2                                           
032500              if    WS-Sleep-Found                                        
032600                    move "Bed Time"      to MGP-Met-Title                 
032700                    compute MGP-Met-Value =                               
032800                            (WS-Bed-HH * 60) + WS-Bed-MM                  
032900                    move "Y"             to MGP-More-Metrics              
033000              end-if                                                      
033100     end-if.                                                              
033200     if       WS-Metric-Seq = 3                                           
033300              if    WS-Workout-Count > 0                                  
033400                    move "Workout Time"  to MGP-Met-Title                 
033500                    compute MGP-Met-Value rounded =                       
033600                            WS-Workout-Secs / 60                          
033700                    move "Y"             to MGP-More-Metrics              
033800              end-if                                                      
033900     end-if.                                                              
034000     if       WS-Metric-Seq = 4                                           
034100              if    WS-Family-Count > 0                                   
034200                    move "Family Time"   to MGP-Met-Title                 
034300                    compute MGP-Met-Value rounded =                       
034400                            WS-Family-Secs / 60                           
034500                    move "Y"             to MGP-More-Metrics              
034600              end-if                                                      
034700     end-if.                                                              
034800     if       WS-Metric-Seq = 5                                           
034900              if    WS-Research-Count > 0                                 
035000                    move "Research Time" to MGP-Met-Title                 
035100                    compute MGP-Met-Value rounded =                       
035200                            WS-Research-Secs / 60                         
035300                    move "Y"             to MGP-More-Metrics              
035400              end-if                                                      
035500     end-if.                                                              
035600     if       WS-Metric-Seq = 6                                           
035700              if    WS-Reading-Count > 0                                  
035800                    move "Reading Time"  to MGP-Met-Title                 
035900                    compute MGP-Met-Value rounded =                       
036000                            WS-Reading-Secs / 60                          
036100                    move "Y"             to MGP-More-Metrics              
036200              end-if                                                      
036300     end-if.                                                              
036400     if       WS-Metric-Seq = 7                                           
036500              if    WS-Amazon-Count > 0                                   
036600                    move "Amazon Time"   to MGP-Met-Title                 
036700                    compute MGP-Met-Value rounded =                       
036800                            WS-Amazon-Secs / 60                           
036900                    move "Y"             to MGP-More-Metrics              
037000              end-if                                                      
037100     end-if.                                                              
037200     if       WS-Metric-Seq = 8                                           
037300              if    WS-App-Build-Count > 0                                
037400                    move "App Building Time" to MGP-Met-Title             
037500                    compute MGP-Met-Value rounded =                       
037600                            WS-App-Build-Secs / 60                        
037700                    move "Y"             to MGP-More-Metrics              
037800              end-if                                                      
037900     end-if.                                                              
038000     if       WS-Metric-Seq = 9                                           
038100              if    WS-Finance-Count > 0                                  
038200                    move "Finance Time"  to MGP-Met-Title                 
038300                    compute MGP-Met-Value rounded =                       
038400                            WS-Finance-Secs / 60                          
038500                    move "Y"             to MGP-More-Metrics              
038600              end-if                                                      
038700     end-if.                                                              
038800     if       WS-Metric-Seq = 10                                          
038900              if    WS-Language-Count > 0                                 
039000                    move "Language Study Time" to MGP-Met-Title           
039100                    compute MGP-Met-Value rounded =                       
039200                            WS-Language-Secs / 60                         
039300                    move "Y"             to MGP-More-Metrics              
039400              end-if                                                      
039500     end-if.                                                              
039600     if       WS-Metric-Seq = 11                                          
039700              if    WS-Dating-Count > 0                                   
039800                    move "Dating Time"   to MGP-Met-Title                 
039900                    compute MGP-Met-Value rounded =                       
040000                            WS-Dating-Secs / 60                           
040100                    move "Y"             to MGP-More-Metrics              
040200              end-if                                                      
040300     end-if.                                                              
040400     if       WS-Metric-Seq = 12                                          
040500              move "Unrecorded Time"     to MGP-Met-Title                 
040600              compute MGP-Met-Value rounded =                             
040700                      1440 - (WS-Recorded-Secs / 60)                      
040800              move "Y"                   to MGP-More-Metrics              
040900     end-if.                                                              
041000     if       WS-Metric-Seq = 13                                          
041100              move "Total Work Time"     to MGP-Met-Title                 
041200              compute MGP-Met-Value rounded =                             
041300                      WS-Total-Work-Secs / 60                             
041400              move "Y"                   to MGP-More-Metrics              
041500     end-if.                                                              
041600 bb040-exit.                                                              
041700     exit.                                                                
041800*                                                                         
041900*    cc900-scan-for-tag - true if WS-Search-Tag appears among             
042000*    the record's MGP-Tags(1..MGP-Tag-Count).                             
042100*                                                                         
042200 cc900-Scan-For-Tag.                                                      
042300     move     "N"             to WS-Tag-Found-Sw.                         
042400     perform  cc900-Scan-Body thru cc900-Scan-Exit                        
042500              varying WS-Tag-Sub from 1 by 1                              
042600              until WS-Tag-Sub > MGP-Tag-Count                            
042700                 or WS-Tag-Found.                                         
042800 cc900-exit.                                                              
042900     exit.                                                                
043000 cc900-Scan-Body.                                                         
043100     if       MGP-Tags(WS-Tag-Sub) = WS-Search-Tag                        
043200              move "Y"        to WS-Tag-Found-Sw                          
043300     end-if.                                                              
043400 cc900-Scan-Exit.                                                         
043500     exit.                                                                
043600*                                                                         
043700*    cc905-apply-sleep-hit - U1b wake/bed: keep the latest start          
043800*    and the latest stop among the sleep-tagged records.                  
043900*                                                                         
044000 cc905-Apply-Sleep-Hit.                                                   
044100     move     "Y"             to WS-Sleep-Found-Sw.                       
044200     move     MGP-Start-Date  to WS-Start-Date.                           
044300     move     MGP-Start-Time  to WS-Start-Time.                           
044400     if       WS-Start-Num > WS-Wake-Num                                  
044500              move WS-Start-Date to WS-Wake-Date                          
044600              move MGP-Start-Time to WS-Time-Num                          
044700              move WS-Time-HH     to WS-Wake-HH                           
044800              move WS-Time-MM     to WS-Wake-MM                           
044900              move WS-Time-SS     to WS-Wake-SS                           
045000     end-if.                                                              
045100     move     MGP-Stop-Date   to WS-Stop-Date.                            
045200     move     MGP-Stop-Time   to WS-Stop-Time.                            
045300     if       WS-Stop-Num > WS-Bed-Num                                    
045400              move WS-Stop-Date to WS-Bed-Date                            
045500              move MGP-Stop-Time to WS-Time-Num                           
045600              move WS-Time-HH    to WS-Bed-HH                             
045700              move WS-Time-MM    to WS-Bed-MM                             
045800              move WS-Time-SS    to WS-Bed-SS                             
045900     end-if.                                                              
046000 cc905-exit.                                                              
046100     exit.                                                                
046200*                                                                         
046300*    cc920-test-family-tags - OR across the family keyword set.           
046400*                                                                         
046500 cc920-Test-Family-Tags.                                                  
046600     move     "brother"       to WS-Search-Tag.                           
046700     perform  cc900-Scan-For-Tag thru cc900-exit.                         
046800     if       not WS-Tag-Found                                            
046900              move "parent"   to WS-Search-Tag                            
047000              perform cc900-Scan-For-Tag thru cc900-exit                  
047100     end-if.                                                              
047200     if       not WS-Tag-Found                                            
047300              move "mom"      to WS-Search-Tag                            
047400              perform cc900-Scan-For-Tag thru cc900-exit                  
047500     end-if.                                                              
047600     if       not WS-Tag-Found                                            
047700              move "mom_call" to WS-Search-Tag                            
047800              perform cc900-Scan-For-Tag thru cc900-exit                  
047900     end-if.                                                              
048000     if       not WS-Tag-Found                                            
048100              move "parent_call" to WS-Search-Tag                         
048200              perform cc900-Scan-For-Tag thru cc900-exit                  
048300     end-if.                                                              
048400     if       not WS-Tag-Found                                            
048500              move "dad_call" to WS-Search-Tag                            
048600              perform cc900-Scan-For-Tag thru cc900-exit                  
048700     end-if.                                                              
048800 cc920-exit.                                                              
048900     exit.                                                                
049000*                                                                         
049100*    cc930-test-finance-tags - OR across the finance keyword              
049200*    set.                                                                 
049300*                                                                         
049400 cc930-Test-Finance-Tags.                                                 
049500     move     "daily_accounting" to WS-Search-Tag.                        
049600     perform  cc900-Scan-For-Tag thru cc900-exit.                         
049700     if       not WS-Tag-Found                                            
049800              move "weekly_accounting" to WS-Search-Tag                   
049900              perform cc900-Scan-For-Tag thru cc900-exit                  
050000     end-if.                                                              
050100     if       not WS-Tag-Found                                            
050200              move "finance"  to WS-Search-Tag                            
050300              perform cc900-Scan-For-Tag thru cc900-exit                  
050400     end-if.                                                              
050500 cc930-exit.                                                              
050600     exit.                                                                
050700*                                                                         
050800*    cc950-accumulate-unrecorded - clamps the record's start and          
050900*    stop to the target day's window before accumulating (U1b             
051000*    Unrecorded Time).  Every retained record passes through.             
051100*                                                                         
051200 cc950-Accumulate-Unrecorded.                                             
051300     if       MGP-Start-Date < WS-Saved-Metric-Date                       
051400              move zero       to WS-Clamp-Start-Secs                      
051500     else                                                                 
051600     if       MGP-Start-Date > WS-Saved-Metric-Date                       
051700              move 86399      to WS-Clamp-Start-Secs                      
051800     else                                                                 
051900              move MGP-Start-Time to WS-Time-Num                          
052000              compute WS-Clamp-Start-Secs =                               
052100                      (WS-Time-HH * 3600) + (WS-Time-MM * 60)             
052200                      + WS-Time-SS                                        
052300     end-if                                                               
052400     end-if.                                                              
052500     if       MGP-Stop-Date > WS-Saved-Metric-Date                        
052600              move 86399      to WS-Clamp-Stop-Secs                       
052700     else                                                                 
052800     if       MGP-Stop-Date < WS-Saved-Metric-Date                        
052900              move zero       to WS-Clamp-Stop-Secs                       
053000     else                                                                 
053100              move MGP-Stop-Time to WS-Time-Num                           
053200              compute WS-Clamp-Stop-Secs =                                
053300                      (WS-Time-HH * 3600) + (WS-Time-MM * 60)             
053400                      + WS-Time-SS                                        
053500     end-if                                                               
053600     end-if.                                                              
053700     if       WS-Clamp-Start-Secs < WS-Clamp-Stop-Secs                    
053800              compute WS-Recorded-Secs = WS-Recorded-Secs                 
053900                      + (WS-Clamp-Stop-Secs - WS-Clamp-Start-Secs)        
054000     end-if.                                                              
054100 cc950-exit.                                                              
054200     exit.                                                                
